000100*****************************************************************         
000200*   COPY MEMBER   = VEHCOPY                                               
000300*                                                                         
000400*   DESCRIPTIVE NAME = VEHICLE INVENTORY MASTER RECORD LAYOUT             
000500*                                                                         
000600*   USED BY = VEHMSTR (I-O), SALEPOST (INPUT, random by VEH-ID),          
000700*             SALERPT (INPUT, sequential by VEH-ID)                       
000800*                                                                         
000900*   FUNCTION = ONE ENTRY PER VEHICLE HELD IN DEALER INVENTORY.            
001000*              CARRIES ACQUISITION COST, ADVERTISED PRICE, MSRP,          
001100*              STATUS AND CONDITION.  KEYED BY VEH-ID ON THE              
001200*              VEHICLE-MASTER INDEXED FILE.                               
001300*                                                                         
001400*-----------------------------------------------------------------        
001500*   CHANGE HISTORY                                                        
001600*-----------------------------------------------------------------        
001700*   03/14/89  RD   INITIAL RELEASE - TICKET DLR-0001                      
001800*   09/02/90  RD   ADDED VEH-CONDITION AND ITS 88-LEVELS                  
001900*   04/18/92  TW   WIDENED VEH-MAKE FROM X(15) TO X(20), FORD OF          
002000*                  EUROPE MODEL NAMES WERE TRUNCATING                     
002100*   01/07/99  MI   Y2K REMEDIATION - VEH-PURCHASE-DATE EXPANDED           
002200*                  FROM 6-DIGIT YYMMDD TO 8-DIGIT CCYYMMDD, ADDED         
002300*                  VEH-PURCHASE-DATE-GRP REDEFINES FOR CENTURY            
002400*   08/23/02  SP   ADDED DISCONTINUED STATUS FOR FLEET BUY-BACKS          
002500*   03/11/04  SP   ADDED VEH-TRAN-CODE SO ONE LAYOUT CAN DRIVE            
002600*                  ADD/STATUS/DELETE ACTIONS THROUGH VEHMSTR              
002700*-----------------------------------------------------------------        
002800*                                                                         
002900 01  VEHICLE-RECORD.                                                      
003000*                                                                         
003100*        TRANSACTION-CODE DRIVES VEHMSTR DISPATCH - NOT PART OF           
003200*        THE PERMANENT MASTER RECORD, BLANK ON THE MASTER FILE.           
003300     05  VEH-TRAN-CODE               PIC X(08).                           
003400         88  VEH-TRAN-ADD               VALUE 'ADD     '.                 
003500         88  VEH-TRAN-STATUS            VALUE 'STATUS  '.                 
003600         88  VEH-TRAN-DELETE            VALUE 'DELETE  '.                 
003700*                                                                         
003800*        ------------------------------------------------                 
003900*        SURROGATE KEY - MATCHES VEHICLE-MASTER RECORD KEY                
004000*        ------------------------------------------------                 
004100     05  VEH-ID                      PIC 9(09).                           
004200*                                                                         
004300*        VEHICLE IDENTIFICATION NUMBER - MUST BE UNIQUE ACROSS            
004400*        THE WHOLE MASTER.  NO ALTERNATE INDEX IS CARRIED FOR             
004500*        THIS FIELD (SEE VEHMSTR 210-CHECK-VIN-DUP) SO DUPLICATE          
004600*        CHECKING IS A FULL SEQUENTIAL BROWSE OF VEHICLE-MASTER.          
004700     05  VEH-VIN                     PIC X(17).                           
004800     05  VEH-MAKE                    PIC X(20).                           
004900     05  VEH-MODEL                   PIC X(20).                           
005000     05  VEH-YEAR                    PIC 9(04).                           
005100     05  VEH-COLOR                   PIC X(15).                           
005200     05  VEH-MILEAGE                 PIC 9(07).                           
005300*                                                                         
005400*        MONEY FIELDS CARRIED PACKED - SHOP STANDARD FOR ALL              
005500*        DOLLAR-AND-CENTS FIELDS (SEE CALCCOST, SAM3ABND).                
005600     05  VEH-PURCHASE-PRICE          PIC S9(08)V99 COMP-3.                
005700     05  VEH-SELLING-PRICE           PIC S9(08)V99 COMP-3.                
005800     05  VEH-MSRP                    PIC S9(08)V99 COMP-3.                
005900*                                                                         
006000     05  VEH-STATUS                  PIC X(11).                           
006100         88  VEH-STATUS-AVAILABLE       VALUE 'AVAILABLE'.                
006200         88  VEH-STATUS-RESERVED        VALUE 'RESERVED'.                 
006300         88  VEH-STATUS-SOLD            VALUE 'SOLD'.                     
006400         88  VEH-STATUS-MAINTENANCE     VALUE 'MAINTENANCE'.              
006500         88  VEH-STATUS-DISCONTINUED    VALUE 'DISCONTINUED'.             
006600         88  VEH-STATUS-SALEABLE     VALUE 'AVAILABLE' 'RESERVED'.        
006700*                                                                         
006800     05  VEH-CONDITION                PIC X(20).                          
006900         88  VEH-COND-NEW                VALUE 'NEW'.                     
007000         88  VEH-COND-USED               VALUE 'USED'.                    
007100         88  VEH-COND-CERT-PRE-OWNED  VALUE 'CERTIFIED_PRE_OWNED'.        
007200         88  VEH-COND-DAMAGED            VALUE 'DAMAGED'.                 
007300*                                                                         
007400*        PURCHASE-DATE IS CCYYMMDD (EXPANDED FROM YYMMDD IN THE           
007500*        1999 Y2K PASS).  THE -GRP REDEFINES GIVES THE CENTURY,           
007600*        YEAR, MONTH AND DAY AS SEPARATE TWO-DIGIT GROUPS FOR             
007700*        REPORT EDITING WITHOUT UNSTRING.                                 
007800     05  VEH-PURCHASE-DATE           PIC 9(08).                           
007900     05  VEH-PURCHASE-DATE-GRP REDEFINES VEH-PURCHASE-DATE.               
008000         10  VEH-PURCH-CENT          PIC 9(02).                           
008100         10  VEH-PURCH-YR            PIC 9(02).                           
008200         10  VEH-PURCH-MO            PIC 9(02).                           
008300         10  VEH-PURCH-DA            PIC 9(02).                           
008400*                                                                         
008500*        RESERVED FOR FUTURE EXPANSION - LEAVES ROOM SO THE MASTER        
008600*        DOES NOT HAVE TO BE REORGANIZED FOR THE NEXT FEW YEARS OF        
008700*        ENHANCEMENT REQUESTS.                                            
008800     05  FILLER                      PIC X(43).                           
