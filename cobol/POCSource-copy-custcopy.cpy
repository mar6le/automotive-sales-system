000100*****************************************************************         
000200*   COPY MEMBER   = CUSTCOPY                                              
000300*                                                                         
000400*   DESCRIPTIVE NAME = CUSTOMER MASTER RECORD LAYOUT                      
000500*                                                                         
000600*   USED BY = CUSTMSTR (I-O), SALEPOST (INPUT, random by CUST-ID),        
000700*             SALERPT (INPUT, sequential by CUST-ID)                      
000800*                                                                         
000900*   FUNCTION = ONE ENTRY PER RETAIL, BUSINESS OR FLEET CUSTOMER           
001000*              ON FILE.  CARRIES CONTACT DATA, CREDIT SCORE AND           
001100*              ACTIVE-STATUS SWITCH.  KEYED BY CUST-ID ON THE             
001200*              CUSTOMER-MASTER INDEXED FILE.                              
001300*                                                                         
001400*-----------------------------------------------------------------        
001500*   CHANGE HISTORY                                                        
001600*-----------------------------------------------------------------        
001700*   06/11/89  RD   INITIAL RELEASE - TICKET DLR-0002                      
001800*   02/26/91  RD   ADDED CUST-TYPE AND CUST-COMPANY-NAME FOR              
001900*                  FLEET AND BUSINESS ACCOUNTS                            
002000*   11/09/93  TW   ADDED CUST-CREDIT-SCORE - FINANCE DESK NEEDS           
002100*                  IT FOR THE APPROVAL WORKSHEET                          
002200*   01/07/99  MI   Y2K REMEDIATION - CUST-DOB EXPANDED FROM               
002300*                  6-DIGIT YYMMDD TO 8-DIGIT CCYYMMDD                     
002400*   08/23/02  SP   ADDED CUST-IS-ACTIVE SWITCH SO CLOSED ACCOUNTS         
002500*                  STAY ON FILE BUT DROP OFF THE PICK LISTS               
002600*   03/11/04  SP   ADDED CUST-TRAN-CODE SO ONE LAYOUT CAN DRIVE           
002700*                  ADD/UPDATE/CREDIT/ACTIVATE ACTIONS IN CUSTMSTR         
002800*-----------------------------------------------------------------        
002900*                                                                         
003000 01  CUSTOMER-RECORD.                                                     
003100*                                                                         
003200*        TRANSACTION-CODE DRIVES CUSTMSTR DISPATCH - NOT PART OF          
003300*        THE PERMANENT MASTER RECORD, BLANK ON THE MASTER FILE.           
003400     05  CUST-TRAN-CODE              PIC X(08).                           
003500         88  CUST-TRAN-ADD              VALUE 'ADD     '.                 
003600         88  CUST-TRAN-UPDATE           VALUE 'UPDATE  '.                 
003700         88  CUST-TRAN-CREDIT           VALUE 'CREDIT  '.                 
003800         88  CUST-TRAN-ACTIVATE         VALUE 'ACTIVATE'.                 
003900         88  CUST-TRAN-DEACTIVATE       VALUE 'DEACT   '.                 
004000         88  CUST-TRAN-DELETE           VALUE 'DELETE  '.                 
004100*                                                                         
004200*        ------------------------------------------------                 
004300*        SURROGATE KEY - MATCHES CUSTOMER-MASTER RECORD KEY               
004400*        ------------------------------------------------                 
004500     05  CUST-ID                     PIC 9(09).                           
004600     05  CUST-ID-ALPHA REDEFINES CUST-ID                                  
004700                                     PIC X(09).                           
004800*                                                                         
004900     05  CUST-FIRST-NAME             PIC X(20).                           
005000     05  CUST-LAST-NAME              PIC X(25).                           
005100     05  CUST-EMAIL                  PIC X(40).                           
005200*                                                                         
005300*        NO ALTERNATE INDEX IS CARRIED FOR CUST-EMAIL, SO                 
005400*        DUPLICATE CHECKING IS A FULL SEQUENTIAL BROWSE OF                
005500*        CUSTOMER-MASTER (SEE CUSTMSTR 210-CHECK-EMAIL-DUP).              
005600     05  CUST-PHONE                  PIC X(15).                           
005700*                                                                         
005800*        DATE-OF-BIRTH IS CCYYMMDD (EXPANDED FROM YYMMDD IN THE           
005900*        1999 Y2K PASS).  THE -GRP REDEFINES GIVES THE CENTURY,           
006000*        YEAR, MONTH AND DAY AS SEPARATE TWO-DIGIT GROUPS.                
006100     05  CUST-DOB                    PIC 9(08).                           
006200     05  CUST-DOB-GRP REDEFINES CUST-DOB.                                 
006300         10  CUST-DOB-CENT           PIC 9(02).                           
006400         10  CUST-DOB-YR             PIC 9(02).                           
006500         10  CUST-DOB-MO             PIC 9(02).                           
006600         10  CUST-DOB-DA             PIC 9(02).                           
006700*                                                                         
006800     05  CUST-ADDRESS                PIC X(40).                           
006900     05  CUST-CITY                   PIC X(20).                           
007000     05  CUST-STATE                  PIC X(02).                           
007100     05  CUST-ZIP-CODE               PIC X(10).                           
007200     05  CUST-COUNTRY                PIC X(20).                           
007300     05  CUST-DRIVER-LICENSE         PIC X(20).                           
007400*                                                                         
007500     05  CUST-TYPE                   PIC X(08).                           
007600         88  CUST-TYPE-INDIVIDUAL       VALUE 'INDIVID '.                 
007700         88  CUST-TYPE-BUSINESS         VALUE 'BUSINESS'.                 
007800         88  CUST-TYPE-FLEET            VALUE 'FLEET   '.                 
007900*                                                                         
008000     05  CUST-COMPANY-NAME           PIC X(30).                           
008100     05  CUST-TAX-ID                 PIC X(15).                           
008200*                                                                         
008300*        CREDIT SCORE IS BINARY - PURE NUMERIC WORK FIELD, NEVER          
008400*        PRINTED WITH EDIT SYMBOLS (SHOP STANDARD FOR SCORES AND          
008500*        COUNTS - SEE SAM3ABND CONTROL TOTALS).                           
008600     05  CUST-CREDIT-SCORE           PIC 9(03) COMP.                      
008700*                                                                         
008800     05  CUST-PREF-CONTACT           PIC X(05).                           
008900         88  CUST-PREF-EMAIL            VALUE 'EMAIL'.                    
009000         88  CUST-PREF-PHONE            VALUE 'PHONE'.                    
009100         88  CUST-PREF-MAIL             VALUE 'MAIL '.                    
009200*                                                                         
009300     05  CUST-NOTES                  PIC X(50).                           
009400*                                                                         
009500     05  CUST-ACTIVE-SW              PIC X(01).                           
009600         88  CUST-IS-ACTIVE             VALUE 'Y'.                        
009700         88  CUST-IS-INACTIVE           VALUE 'N'.                        
009800*                                                                         
009900*        RESERVED FOR FUTURE EXPANSION.                                   
010000     05  FILLER                      PIC X(12).                           
