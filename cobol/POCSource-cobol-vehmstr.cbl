000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF DEALER SYSTEMS GROUP                   
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  VEHMSTR                                                       
000600*                                                                         
000700* MAINTAINS THE VEHICLE INVENTORY MASTER FILE.  READS A STREAM            
000800* OF ADD / STATUS-CHANGE / DELETE TRANSACTIONS AGAINST                    
000900* VEHICLE-MASTER, ENFORCES THE VIN DUPLICATE-KEY CHECK ON ADDS,           
001000* THE SALE-RECORD REFERENTIAL CHECK ON DELETES, AND PRODUCES THE          
001100* END-OF-RUN INVENTORY AGGREGATE REPORT.                                  
001200*                                                                         
001300* REJECTED TRANSACTIONS ARE WRITTEN TO REJECTS-REPORT WITH A              
001400* ONE-LINE REASON, THE SAME WAY SALEPOST HANDLES ITS REJECTS.             
001500****************************************************************          
001600 IDENTIFICATION DIVISION.                                                 
001700****************************************************************          
001800 PROGRAM-ID.  VEHMSTR.                                                    
001900 AUTHOR. R DELACROIX.                                                     
002000 INSTALLATION. DEALER SYSTEMS GROUP.                                      
002100 DATE-WRITTEN. 03/14/89.                                                  
002200 DATE-COMPILED. 03/14/89.                                                 
002300 SECURITY. NON-CONFIDENTIAL.                                              
002400*                                                                         
002500*-----------------------------------------------------------------        
002600*   CHANGE HISTORY                                                        
002700*-----------------------------------------------------------------        
002800*   03/14/89  RD   INITIAL RELEASE - TICKET DLR-0001                      
002900*   09/02/90  RD   ADDED CONDITION DEFAULTING FOR NEW VEHICLES            
003000*   04/18/92  TW   WIDENED MAKE/MODEL FIELDS - SEE VEHCOPY LOG            
003100*   11/09/93  TW   ADDED 400-PROCESS-DELETE-TRAN REFERENTIAL              
003200*                  CHECK AGAINST SALES-TRANSACTION-OUT                    
003300*   01/07/99  MI   Y2K REMEDIATION - PURCHASE-DATE NOW CCYYMMDD,          
003400*                  RUN-DATE DEFAULTING USES 4-DIGIT YEAR                  
003500*   08/23/02  SP   ADDED DISCONTINUED STATUS TRANSITION                   
003600*   03/11/04  SP   ADDED VEH-TRAN-CODE DISPATCH - VEHMSTR NOW             
003700*                  DRIVES ADD/STATUS/DELETE FROM ONE INPUT FILE           
003800*   07/30/07  KN   ADDED 800-BUILD-AGGREGATES END-OF-RUN PASS FOR         
003900*                  THE SALES MANAGER'S INVENTORY REPORT - DLR-0212        
004000*   02/14/14  SP   850-REPORT-TOTALS NEVER PRINTED THE MAINTENANCE        
004100*                  AND DISCONTINUED STATUS COUNTS OR THE PER-MAKE         
004200*                  BREAKDOWN, THOUGH 810/820 WERE ACCUMULATING            
004300*                  THEM ALL ALONG - ADDED THE MISSING LINES AND           
004400*                  855-WRITE-MAKE-LINE - TICKET DLR-0253                  
004500*-----------------------------------------------------------------        
004600*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-370.                                                
005000 OBJECT-COMPUTER. IBM-370.                                                
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300*                                                                         
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT VEHICLE-MASTER ASSIGN TO VEHMSTR                              
005700            ORGANIZATION IS INDEXED                                       
005800            ACCESS MODE  IS DYNAMIC                                       
005900            RECORD KEY   IS VEH-ID                                        
006000            FILE STATUS  IS WS-VEHMSTR-STATUS.                            
006100*                                                                         
006200     SELECT VEHICLE-TRAN-IN ASSIGN TO VEHTRAN                             
006300            ACCESS MODE IS SEQUENTIAL                                     
006400            FILE STATUS IS WS-VEHTRAN-STATUS.                             
006500*                                                                         
006600     SELECT SALES-TRAN-OUT ASSIGN TO SALEOUT                              
006700            ACCESS MODE IS SEQUENTIAL                                     
006800            FILE STATUS IS WS-SALEOUT-STATUS.                             
006900*                                                                         
007000     SELECT INV-REPORT ASSIGN TO INVRPT                                   
007100            ACCESS MODE IS SEQUENTIAL                                     
007200            FILE STATUS IS WS-INVRPT-STATUS.                              
007300*                                                                         
007400     SELECT REJECTS-REPORT ASSIGN TO REJRPT                               
007500            ACCESS MODE IS SEQUENTIAL                                     
007600            FILE STATUS IS WS-REJRPT-STATUS.                              
007700*                                                                         
007800****************************************************************          
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100*                                                                         
008200 FD  VEHICLE-MASTER                                                       
008300     LABEL RECORDS ARE STANDARD.                                          
008400 COPY VEHCOPY.                                                            
008500*                                                                         
008600 FD  VEHICLE-TRAN-IN                                                      
008700     LABEL RECORDS ARE STANDARD.                                          
008800 01  VEHICLE-TRAN-REC              PIC X(200).                            
008900*                                                                         
009000 FD  SALES-TRAN-OUT                                                       
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  SALES-TRAN-OUT-REC            PIC X(349).                            
009300*                                                                         
009400 FD  INV-REPORT                                                           
009500     LABEL RECORDS ARE STANDARD.                                          
009600 01  INV-REPORT-LINE               PIC X(132).                            
009700*                                                                         
009800 FD  REJECTS-REPORT                                                       
009900     LABEL RECORDS ARE STANDARD.                                          
010000 01  REJECT-LINE                   PIC X(132).                            
010100*                                                                         
010200****************************************************************          
010300 WORKING-STORAGE SECTION.                                                 
010400****************************************************************          
010500*                                                                         
010600 01  WS-FILE-STATUSES.                                                    
010700     05  WS-VEHMSTR-STATUS          PIC X(02).                            
010800         88  WS-VEHMSTR-OK             VALUE '00'.                        
010900         88  WS-VEHMSTR-NOTFND         VALUE '23'.                        
011000     05  WS-VEHTRAN-STATUS          PIC X(02).                            
011100         88  WS-VEHTRAN-OK             VALUE '00'.                        
011200         88  WS-VEHTRAN-EOF            VALUE '10'.                        
011300     05  WS-SALEOUT-STATUS          PIC X(02).                            
011400         88  WS-SALEOUT-OK             VALUE '00'.                        
011500         88  WS-SALEOUT-EOF            VALUE '10'.                        
011600     05  WS-INVRPT-STATUS           PIC X(02).                            
011700     05  WS-REJRPT-STATUS           PIC X(02).                            
011800*                                                                         
011900 01  WS-SWITCHES.                                                         
012000     05  WS-EOF-VEHTRAN-SW          PIC X(01) VALUE 'N'.                  
012100         88  WS-EOF-VEHTRAN            VALUE 'Y'.                         
012200     05  WS-EOF-SALEOUT-SW          PIC X(01) VALUE 'N'.                  
012300         88  WS-EOF-SALEOUT            VALUE 'Y'.                         
012400     05  WS-VIN-FOUND-SW            PIC X(01) VALUE 'N'.                  
012500         88  WS-VIN-FOUND              VALUE 'Y'.                         
012600     05  WS-VEH-REFERENCED-SW       PIC X(01) VALUE 'N'.                  
012700         88  WS-VEH-REFERENCED         VALUE 'Y'.                         
012800*                                                                         
012900*        RUN DATE, USED TO DEFAULT VEH-PURCHASE-DATE WHEN THE             
013000*        TRANSACTION DOES NOT SUPPLY ONE.                                 
013100 01  WS-RUN-DATE-FIELDS.                                                  
013200     05  WS-RUN-DATE                PIC 9(08).                            
013300     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                           
013400         10  WS-RUN-CENT            PIC 9(02).                            
013500         10  WS-RUN-YR              PIC 9(02).                            
013600         10  WS-RUN-MO              PIC 9(02).                            
013700         10  WS-RUN-DA              PIC 9(02).                            
013800     05  WS-CURRENT-DATE-FLD.                                             
013900         10  WS-CURR-YY             PIC 9(02).                            
014000         10  WS-CURR-MM             PIC 9(02).                            
014100         10  WS-CURR-DD             PIC 9(02).                            
014200*                                                                         
014300*        CONTROL TOTALS - BINARY PER SHOP STANDARD FOR COUNTS.            
014400 01  WS-CONTROL-TOTALS.                                                   
014500     05  NUM-TRAN-READ              PIC 9(07) COMP.                       
014600     05  NUM-ADD-PROCESSED          PIC 9(07) COMP.                       
014700     05  NUM-STATUS-PROCESSED       PIC 9(07) COMP.                       
014800     05  NUM-DELETE-PROCESSED       PIC 9(07) COMP.                       
014900     05  NUM-TRAN-REJECTED          PIC 9(07) COMP.                       
015000*                                                                         
015100*        AGGREGATE WORK AREAS FOR THE END-OF-RUN INVENTORY PASS.          
015200 01  WS-AGGREGATE-FIELDS.                                                 
015300     05  WS-AVAIL-COUNT             PIC 9(07) COMP.                       
015400     05  WS-AVAIL-PRICE-TOTAL       PIC S9(11)V99 COMP-3.                 
015500     05  WS-AVAIL-AVG-PRICE         PIC S9(08)V99 COMP-3.                 
015600     05  WS-SOLD-COUNT              PIC 9(07) COMP.                       
015700     05  WS-SOLD-PROFIT-TOTAL       PIC S9(11)V99 COMP-3.                 
015800     05  WS-RESERVED-COUNT         PIC 9(07) COMP.                        
015900     05  WS-MAINT-COUNT             PIC 9(07) COMP.                       
016000     05  WS-DISCONT-COUNT           PIC 9(07) COMP.                       
016100     05  WS-MAKE-TABLE-CTR          PIC 9(03) COMP.                       
016200*                                                                         
016300*        SMALL SEARCH TABLE OF MAKES SEEN THIS RUN - LOADED               
016400*        DURING THE AGGREGATE PASS, PRINTED AT THE END.                   
016500 01  WS-MAKE-TABLE.                                                       
016600     05  WS-MAKE-ENTRY OCCURS 50 TIMES                                    
016700                        INDEXED BY WS-MAKE-IX.                            
016800         10  WS-MAKE-NAME           PIC X(20).                            
016900         10  WS-MAKE-COUNT          PIC 9(05) COMP.                       
017000*                                                                         
017100 77  WS-REJECT-REASON               PIC X(40).                            
017200 77  WS-NEW-VEH-STATUS               PIC X(11).                           
017300*                                                                         
017400*        HOLDS THE ADD-TRAN WHILE 210-CHECK-VIN-DUP DRIVES ITS OWN        
017500*        READ NEXT LOOP OVER VEHICLE-RECORD.                              
017600 01  WS-SAVE-VEH-REC                PIC X(200).                           
017700*                                                                         
017800*        REPORT LINE LAYOUTS - REDEFINES OF ONE WORK AREA GIVE            
017900*        THE HEADING AND DETAIL VIEWS WITHOUT TWO SEPARATE 01S.           
018000 01  WS-INV-LINE-AREA.                                                    
018100     05  WS-INV-HEAD-VIEW.                                                
018200         10  FILLER                 PIC X(01) VALUE SPACES.               
018300         10  FILLER                 PIC X(40) VALUE                       
018400             'VEHICLE INVENTORY - END OF RUN SUMMARY'.                    
018500         10  FILLER                 PIC X(91) VALUE SPACES.               
018600     05  WS-INV-DETAIL-VIEW REDEFINES WS-INV-HEAD-VIEW.                   
018700         10  FILLER                 PIC X(01) VALUE SPACES.               
018800         10  WS-INV-LABEL           PIC X(24).                            
018900         10  WS-INV-COUNT-OUT       PIC ZZZ,ZZ9.                          
019000         10  FILLER                 PIC X(03) VALUE SPACES.               
019100         10  WS-INV-AMOUNT-OUT      PIC Z,ZZZ,ZZ9.99.                     
019200         10  FILLER                 PIC X(90) VALUE SPACES.               
019300*                                                                         
019400****************************************************************          
019500 PROCEDURE DIVISION.                                                      
019600****************************************************************          
019700*                                                                         
019800 000-MAIN-CONTROL.                                                        
019900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
020000     PERFORM 710-READ-VEHTRAN THRU 710-EXIT.                              
020100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
020200         UNTIL WS-EOF-VEHTRAN.                                            
020300     PERFORM 800-BUILD-AGGREGATES THRU 800-EXIT.                          
020400     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
020500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
020600     STOP RUN.                                                            
020700*                                                                         
020800 100-PROCESS-TRANSACTIONS.                                                
020900     ADD 1 TO NUM-TRAN-READ.                                              
021000     EVALUATE TRUE                                                        
021100         WHEN VEH-TRAN-ADD                                                
021200             PERFORM 200-PROCESS-ADD-TRAN THRU 200-EXIT                   
021300         WHEN VEH-TRAN-STATUS                                             
021400             PERFORM 300-PROCESS-STATUS-TRAN THRU 300-EXIT                
021500         WHEN VEH-TRAN-DELETE                                             
021600             PERFORM 400-PROCESS-DELETE-TRAN THRU 400-EXIT                
021700         WHEN OTHER                                                       
021800             MOVE 'UNKNOWN VEH-TRAN-CODE' TO WS-REJECT-REASON             
021900             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
022000     END-EVALUATE.                                                        
022100     PERFORM 710-READ-VEHTRAN THRU 710-EXIT.                              
022200 100-EXIT.                                                                
022300     EXIT.                                                                
022400*                                                                         
022500*        MAINTENANCE STEP 2 - ADD A NEW VEHICLE.  VIN MUST BE             
022600*        UNIQUE ACROSS THE WHOLE MASTER (SEE 210-CHECK-VIN-DUP);          
022700*        STATUS DEFAULTS TO AVAILABLE, CONDITION TO NEW, AND THE          
022800*        PURCHASE DATE DEFAULTS TO THE RUN DATE WHEN BLANK.               
022900 200-PROCESS-ADD-TRAN.                                                    
023000     MOVE VEHICLE-RECORD TO WS-SAVE-VEH-REC.                              
023100     PERFORM 210-CHECK-VIN-DUP THRU 210-EXIT.                             
023200     MOVE WS-SAVE-VEH-REC TO VEHICLE-RECORD.                              
023300     IF WS-VIN-FOUND                                                      
023400         MOVE 'DUPLICATE VIN ON ADD' TO WS-REJECT-REASON                  
023500         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
023600         GO TO 200-EXIT                                                   
023700     END-IF.                                                              
023800     IF VEH-STATUS = SPACES                                               
023900         SET VEH-STATUS-AVAILABLE TO TRUE                                 
024000     END-IF.                                                              
024100     IF VEH-CONDITION = SPACES                                            
024200         SET VEH-COND-NEW TO TRUE                                         
024300     END-IF.                                                              
024400     IF VEH-PURCHASE-DATE = ZEROS                                         
024500         MOVE WS-RUN-DATE TO VEH-PURCHASE-DATE                            
024600     END-IF.                                                              
024700     WRITE VEHICLE-RECORD                                                 
024800         INVALID KEY                                                      
024900             MOVE 'WRITE FAILED ON VEHICLE-MASTER' TO                     
025000                 WS-REJECT-REASON                                         
025100             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
025200         NOT INVALID KEY                                                  
025300             ADD 1 TO NUM-ADD-PROCESSED                                   
025400     END-WRITE.                                                           
025500 200-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800*        FULL SEQUENTIAL BROWSE OF VEHICLE-MASTER LOOKING FOR A           
025900*        MATCHING VEH-VIN.  NO ALTERNATE INDEX IS CARRIED FOR VIN         
026000*        IN THIS TOOLCHAIN (SEE VEHCOPY), SO A DUPLICATE CHECK ON         
026100*        A NEW VEHICLE MEANS READING THE WHOLE MASTER ONCE.               
026200 210-CHECK-VIN-DUP.                                                       
026300     MOVE 'N' TO WS-VIN-FOUND-SW.                                         
026400     MOVE VEH-VIN TO WS-REJECT-REASON.                                    
026500     MOVE LOW-VALUES TO VEH-ID.                                           
026600     START VEHICLE-MASTER KEY IS NOT LESS THAN VEH-ID                     
026700         INVALID KEY                                                      
026800             SET WS-VEHMSTR-NOTFND TO TRUE                                
026900     END-START.                                                           
027000     IF NOT WS-VEHMSTR-NOTFND                                             
027100         PERFORM 215-VIN-SCAN-LOOP THRU 215-EXIT                          
027200             UNTIL WS-VIN-FOUND OR WS-VEHMSTR-NOTFND                      
027300     END-IF.                                                              
027400 210-EXIT.                                                                
027500     EXIT.                                                                
027600*                                                                         
027700 215-VIN-SCAN-LOOP.                                                       
027800     READ VEHICLE-MASTER NEXT RECORD                                      
027900         AT END                                                           
028000             SET WS-VEHMSTR-NOTFND TO TRUE                                
028100     END-READ.                                                            
028200     IF WS-VEHMSTR-OK                                                     
028300         IF VEH-VIN = WS-REJECT-REASON (1:17)                             
028400             MOVE 'Y' TO WS-VIN-FOUND-SW                                  
028500         END-IF                                                           
028600     END-IF.                                                              
028700 215-EXIT.                                                                
028800     EXIT.                                                                
028900*                                                                         
029000*        MAINTENANCE STEP 3 - STATUS TRANSITION.  LOOK THE                
029100*        VEHICLE UP BY VEH-ID AND REWRITE VEH-STATUS ONLY.                
029200 300-PROCESS-STATUS-TRAN.                                                 
029300     MOVE VEH-ID TO WS-REJECT-REASON (1:9).                               
029400     MOVE VEH-STATUS TO WS-NEW-VEH-STATUS.                                
029500     READ VEHICLE-MASTER                                                  
029600         INVALID KEY                                                      
029700             MOVE 'VEH-ID NOT FOUND ON STATUS TRAN' TO                    
029800                 WS-REJECT-REASON                                         
029900             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
030000             GO TO 300-EXIT                                               
030100     END-READ.                                                            
030200     MOVE WS-NEW-VEH-STATUS TO VEH-STATUS.                                
030300     REWRITE VEHICLE-RECORD                                               
030400         INVALID KEY                                                      
030500             MOVE 'REWRITE FAILED ON STATUS TRAN' TO                      
030600                 WS-REJECT-REASON                                         
030700             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
030800         NOT INVALID KEY                                                  
030900             ADD 1 TO NUM-STATUS-PROCESSED                                
031000     END-REWRITE.                                                         
031100 300-EXIT.                                                                
031200     EXIT.                                                                
031300*                                                                         
031400*        MAINTENANCE STEP 4 - DELETION IS REJECTED IF ANY POSTED          
031500*        SALE-RECORD REFERENCES THIS VEH-ID.  SALES-TRAN-OUT IS           
031600*        BROWSED SEQUENTIALLY SINCE IT CARRIES NO INDEX.                  
031700 400-PROCESS-DELETE-TRAN.                                                 
031800     PERFORM 410-CHECK-VEH-REFERENCED THRU 410-EXIT.                      
031900     IF WS-VEH-REFERENCED                                                 
032000         MOVE 'VEHICLE REFERENCED BY A SALE' TO WS-REJECT-REASON          
032100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
032200         GO TO 400-EXIT                                                   
032300     END-IF.                                                              
032400     DELETE VEHICLE-MASTER RECORD                                         
032500         INVALID KEY                                                      
032600             MOVE 'DELETE FAILED ON VEHICLE-MASTER' TO                    
032700                 WS-REJECT-REASON                                         
032800             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
032900         NOT INVALID KEY                                                  
033000             ADD 1 TO NUM-DELETE-PROCESSED                                
033100     END-DELETE.                                                          
033200 400-EXIT.                                                                
033300     EXIT.                                                                
033400*                                                                         
033500 410-CHECK-VEH-REFERENCED.                                                
033600     MOVE 'N' TO WS-VEH-REFERENCED-SW.                                    
033700     IF WS-EOF-SALEOUT                                                    
033800         GO TO 410-EXIT                                                   
033900     END-IF.                                                              
034000     PERFORM 415-REF-SCAN-LOOP THRU 415-EXIT                              
034100         UNTIL WS-EOF-SALEOUT OR WS-VEH-REFERENCED.                       
034200 410-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 415-REF-SCAN-LOOP.                                                       
034600     IF SALES-TRAN-OUT-REC (18:9) = VEH-ID                                
034700         MOVE 'Y' TO WS-VEH-REFERENCED-SW                                 
034800     ELSE                                                                 
034900         READ SALES-TRAN-OUT                                              
035000             AT END                                                       
035100                 MOVE 'Y' TO WS-EOF-SALEOUT-SW                            
035200         END-READ                                                         
035300     END-IF.                                                              
035400 415-EXIT.                                                                
035500     EXIT.                                                                
035600*                                                                         
035700*        WRITES ONE LINE TO REJECTS-REPORT AND BUMPS THE REJECT           
035800*        COUNTER - SAME SHAPE AS SALEPOST'S 299 PARAGRAPH.                
035900 299-REPORT-BAD-TRAN.                                                     
036000     ADD 1 TO NUM-TRAN-REJECTED.                                          
036100     MOVE SPACES TO REJECT-LINE.                                          
036200     STRING 'VEHMSTR TRAN REJECTED - ' WS-REJECT-REASON                   
036300         DELIMITED BY SIZE INTO REJECT-LINE.                              
036400     WRITE REJECT-LINE.                                                   
036500 299-EXIT.                                                                
036600     EXIT.                                                                
036700*                                                                         
036800*        MAINTENANCE STEP 5 - END-OF-RUN AGGREGATES.  BROWSES THE         
036900*        WHOLE MASTER ONE MORE TIME AND ACCUMULATES THE FIGURES           
037000*        FOR THE INVENTORY ANALYTICS PORTION OF SALERPT'S REPORT          
037100*        SET, PLUS ITS OWN INVENTORY SUMMARY LISTING.                     
037200 800-BUILD-AGGREGATES.                                                    
037300     MOVE LOW-VALUES TO VEH-ID.                                           
037400     START VEHICLE-MASTER KEY IS NOT LESS THAN VEH-ID                     
037500         INVALID KEY                                                      
037600             MOVE 'Y' TO WS-VEHMSTR-STATUS                                
037700     END-START.                                                           
037800     IF WS-VEHMSTR-STATUS = '00'                                          
037900         PERFORM 805-AGGREGATE-LOOP THRU 805-EXIT                         
038000             UNTIL WS-VEHMSTR-NOTFND                                      
038100     END-IF.                                                              
038200 800-EXIT.                                                                
038300     EXIT.                                                                
038400*                                                                         
038500 805-AGGREGATE-LOOP.                                                      
038600     READ VEHICLE-MASTER NEXT RECORD                                      
038700         AT END                                                           
038800             SET WS-VEHMSTR-NOTFND TO TRUE                                
038900     END-READ.                                                            
039000     IF WS-VEHMSTR-OK                                                     
039100         PERFORM 810-ACCUM-VEHICLE THRU 810-EXIT                          
039200     END-IF.                                                              
039300 805-EXIT.                                                                
039400     EXIT.                                                                
039500*                                                                         
039600*        POTENTIAL PROFIT - SELLING PRICE LESS PURCHASE PRICE,            
039700*        ACCUMULATED ACROSS SOLD VEHICLES ONLY.                           
039800 810-ACCUM-VEHICLE.                                                       
039900     EVALUATE TRUE                                                        
040000         WHEN VEH-STATUS-AVAILABLE                                        
040100             ADD 1 TO WS-AVAIL-COUNT                                      
040200             ADD VEH-SELLING-PRICE TO WS-AVAIL-PRICE-TOTAL                
040300         WHEN VEH-STATUS-SOLD                                             
040400             ADD 1 TO WS-SOLD-COUNT                                       
040500             ADD VEH-SELLING-PRICE TO WS-SOLD-PROFIT-TOTAL                
040600             SUBTRACT VEH-PURCHASE-PRICE FROM                             
040700                 WS-SOLD-PROFIT-TOTAL                                     
040800         WHEN VEH-STATUS-RESERVED                                         
040900             ADD 1 TO WS-RESERVED-COUNT                                   
041000         WHEN VEH-STATUS-MAINTENANCE                                      
041100             ADD 1 TO WS-MAINT-COUNT                                      
041200         WHEN VEH-STATUS-DISCONTINUED                                     
041300             ADD 1 TO WS-DISCONT-COUNT                                    
041400     END-EVALUATE.                                                        
041500     PERFORM 820-ACCUM-MAKE-TABLE THRU 820-EXIT.                          
041600 810-EXIT.                                                                
041700     EXIT.                                                                
041800*                                                                         
041900*        COUNT-OF-VEHICLES-PER-VEH-MAKE - SMALL TABLE SEARCH,             
042000*        ADDS A NEW ENTRY THE FIRST TIME A MAKE IS SEEN.                  
042100 820-ACCUM-MAKE-TABLE.                                                    
042200     SET WS-MAKE-IX TO 1.                                                 
042300     SEARCH WS-MAKE-ENTRY                                                 
042400         AT END                                                           
042500             ADD 1 TO WS-MAKE-TABLE-CTR                                   
042600             SET WS-MAKE-IX TO WS-MAKE-TABLE-CTR                          
042700             MOVE VEH-MAKE TO WS-MAKE-NAME (WS-MAKE-IX)                   
042800             MOVE 1 TO WS-MAKE-COUNT (WS-MAKE-IX)                         
042900         WHEN WS-MAKE-NAME (WS-MAKE-IX) = VEH-MAKE                        
043000             ADD 1 TO WS-MAKE-COUNT (WS-MAKE-IX)                          
043100     END-SEARCH.                                                          
043200 820-EXIT.                                                                
043300     EXIT.                                                                
043400*                                                                         
043500*        PRINTS THE INVENTORY SUMMARY AND THE TRANSACTION                 
043600*        CONTROL TOTALS, TOP-OF-FORM BETWEEN THE TWO SECTIONS.            
043700 850-REPORT-TOTALS.                                                       
043800     IF WS-AVAIL-COUNT > ZERO                                             
043900         COMPUTE WS-AVAIL-AVG-PRICE =                                     
044000             WS-AVAIL-PRICE-TOTAL / WS-AVAIL-COUNT                        
044100     ELSE                                                                 
044200         MOVE ZERO TO WS-AVAIL-AVG-PRICE                                  
044300     END-IF.                                                              
044400     MOVE WS-INV-HEAD-VIEW TO INV-REPORT-LINE.                            
044500     WRITE INV-REPORT-LINE.                                               
044600     MOVE SPACES TO WS-INV-DETAIL-VIEW.                                   
044700     MOVE 'VEHICLES AVAILABLE' TO WS-INV-LABEL.                           
044800     MOVE WS-AVAIL-COUNT TO WS-INV-COUNT-OUT.                             
044900     MOVE WS-AVAIL-AVG-PRICE TO WS-INV-AMOUNT-OUT.                        
045000     MOVE WS-INV-DETAIL-VIEW TO INV-REPORT-LINE.                          
045100     WRITE INV-REPORT-LINE.                                               
045200     MOVE SPACES TO WS-INV-DETAIL-VIEW.                                   
045300     MOVE 'VEHICLES SOLD' TO WS-INV-LABEL.                                
045400     MOVE WS-SOLD-COUNT TO WS-INV-COUNT-OUT.                              
045500     MOVE WS-SOLD-PROFIT-TOTAL TO WS-INV-AMOUNT-OUT.                      
045600     MOVE WS-INV-DETAIL-VIEW TO INV-REPORT-LINE.                          
045700     WRITE INV-REPORT-LINE.                                               
045800     MOVE SPACES TO WS-INV-DETAIL-VIEW.                                   
045900     MOVE 'VEHICLES RESERVED' TO WS-INV-LABEL.                            
046000     MOVE WS-RESERVED-COUNT TO WS-INV-COUNT-OUT.                          
046100     MOVE ZERO TO WS-INV-AMOUNT-OUT.                                      
046200     MOVE WS-INV-DETAIL-VIEW TO INV-REPORT-LINE.                          
046300     WRITE INV-REPORT-LINE.                                               
046400     MOVE SPACES TO WS-INV-DETAIL-VIEW.                                   
046500     MOVE 'VEHICLES IN MAINTENANCE' TO WS-INV-LABEL.                      
046600     MOVE WS-MAINT-COUNT TO WS-INV-COUNT-OUT.                             
046700     MOVE ZERO TO WS-INV-AMOUNT-OUT.                                      
046800     MOVE WS-INV-DETAIL-VIEW TO INV-REPORT-LINE.                          
046900     WRITE INV-REPORT-LINE.                                               
047000     MOVE SPACES TO WS-INV-DETAIL-VIEW.                                   
047100     MOVE 'VEHICLES DISCONTINUED' TO WS-INV-LABEL.                        
047200     MOVE WS-DISCONT-COUNT TO WS-INV-COUNT-OUT.                           
047300     MOVE ZERO TO WS-INV-AMOUNT-OUT.                                      
047400     MOVE WS-INV-DETAIL-VIEW TO INV-REPORT-LINE.                          
047500     WRITE INV-REPORT-LINE.                                               
047600     PERFORM 855-WRITE-MAKE-LINE THRU 855-EXIT                            
047700         VARYING WS-MAKE-IX FROM 1 BY 1                                   
047800         UNTIL WS-MAKE-IX > WS-MAKE-TABLE-CTR.                            
047900     MOVE SPACES TO WS-INV-DETAIL-VIEW.                                   
048000     MOVE 'TRANSACTIONS READ' TO WS-INV-LABEL.                            
048100     MOVE NUM-TRAN-READ TO WS-INV-COUNT-OUT.                              
048200     MOVE ZERO TO WS-INV-AMOUNT-OUT.                                      
048300     MOVE WS-INV-DETAIL-VIEW TO INV-REPORT-LINE.                          
048400     WRITE INV-REPORT-LINE.                                               
048500     MOVE SPACES TO WS-INV-DETAIL-VIEW.                                   
048600     MOVE 'TRANSACTIONS REJECTED' TO WS-INV-LABEL.                        
048700     MOVE NUM-TRAN-REJECTED TO WS-INV-COUNT-OUT.                          
048800     MOVE ZERO TO WS-INV-AMOUNT-OUT.                                      
048900     MOVE WS-INV-DETAIL-VIEW TO INV-REPORT-LINE.                          
049000     WRITE INV-REPORT-LINE.                                               
049100 850-EXIT.                                                                
049200     EXIT.                                                                
049300*                                                                         
049400*        COUNT-OF-VEHICLES-PER-VEH-MAKE, ONE LINE PER MAKE SEEN           
049500*        THIS RUN, IN THE ORDER 820-ACCUM-MAKE-TABLE FIRST SAW            
049600*        THEM - TICKET DLR-0253.                                          
049700 855-WRITE-MAKE-LINE.                                                     
049800     MOVE SPACES TO WS-INV-DETAIL-VIEW.                                   
049900     MOVE 'MAKE-' TO WS-INV-LABEL.                                        
050000     MOVE WS-MAKE-NAME (WS-MAKE-IX) TO WS-INV-LABEL (6:19).               
050100     MOVE WS-MAKE-COUNT (WS-MAKE-IX) TO WS-INV-COUNT-OUT.                 
050200     MOVE ZERO TO WS-INV-AMOUNT-OUT.                                      
050300     MOVE WS-INV-DETAIL-VIEW TO INV-REPORT-LINE.                          
050400     WRITE INV-REPORT-LINE.                                               
050500 855-EXIT.                                                                
050600     EXIT.                                                                
050700*                                                                         
050800 700-OPEN-FILES.                                                          
050900     OPEN I-O VEHICLE-MASTER.                                             
051000     OPEN INPUT VEHICLE-TRAN-IN.                                          
051100     OPEN INPUT SALES-TRAN-OUT.                                           
051200     OPEN OUTPUT INV-REPORT.                                              
051300     OPEN OUTPUT REJECTS-REPORT.                                          
051400     READ SALES-TRAN-OUT                                                  
051500         AT END                                                           
051600             MOVE 'Y' TO WS-EOF-SALEOUT-SW                                
051700     END-READ.                                                            
051800     ACCEPT WS-CURRENT-DATE-FLD FROM DATE.                                
051900     MOVE 20 TO WS-RUN-CENT.                                              
052000     MOVE WS-CURR-YY TO WS-RUN-YR.                                        
052100     MOVE WS-CURR-MM TO WS-RUN-MO.                                        
052200     MOVE WS-CURR-DD TO WS-RUN-DA.                                        
052300 700-EXIT.                                                                
052400     EXIT.                                                                
052500*                                                                         
052600 710-READ-VEHTRAN.                                                        
052700     READ VEHICLE-TRAN-IN INTO VEHICLE-RECORD                             
052800         AT END                                                           
052900             MOVE 'Y' TO WS-EOF-VEHTRAN-SW                                
053000     END-READ.                                                            
053100 710-EXIT.                                                                
053200     EXIT.                                                                
053300*                                                                         
053400 790-CLOSE-FILES.                                                         
053500     CLOSE VEHICLE-MASTER.                                                
053600     CLOSE VEHICLE-TRAN-IN.                                               
053700     CLOSE SALES-TRAN-OUT.                                                
053800     CLOSE INV-REPORT.                                                    
053900     CLOSE REJECTS-REPORT.                                                
054000 790-EXIT.                                                                
054100     EXIT.                                                                
