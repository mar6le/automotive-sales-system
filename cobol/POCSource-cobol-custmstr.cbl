000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF DEALER SYSTEMS GROUP                   
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  CUSTMSTR                                                      
000600*                                                                         
000700* MAINTAINS THE CUSTOMER MASTER FILE.  READS A STREAM OF ADD /            
000800* UPDATE / CREDIT-SCORE / ACTIVATE / DEACTIVATE / DELETE                  
000900* TRANSACTIONS, ENFORCES THE E-MAIL DUPLICATE-KEY CHECK ON ADDS           
001000* AND ON UPDATES THAT CHANGE THE E-MAIL, THE CREDIT-SCORE RANGE           
001100* EDIT, THE SALE-RECORD REFERENTIAL CHECK ON DELETES, AND                 
001200* PRODUCES THE END-OF-RUN CUSTOMER AGGREGATE REPORT.                      
001300****************************************************************          
001400 IDENTIFICATION DIVISION.                                                 
001500****************************************************************          
001600 PROGRAM-ID.  CUSTMSTR.                                                   
001700 AUTHOR. R DELACROIX.                                                     
001800 INSTALLATION. DEALER SYSTEMS GROUP.                                      
001900 DATE-WRITTEN. 06/11/89.                                                  
002000 DATE-COMPILED. 06/11/89.                                                 
002100 SECURITY. NON-CONFIDENTIAL.                                              
002200*                                                                         
002300*-----------------------------------------------------------------        
002400*   CHANGE HISTORY                                                        
002500*-----------------------------------------------------------------        
002600*   06/11/89  RD   INITIAL RELEASE - TICKET DLR-0002                      
002700*   02/26/91  RD   ADDED CUST-TYPE DEFAULTING ON ADD                      
002800*   11/09/93  TW   ADDED 240-PROCESS-CREDIT-TRAN, 300-849 RANGE           
002900*                  EDIT PER THE FINANCE DESK APPROVAL WORKSHEET           
003000*   01/07/99  MI   Y2K REMEDIATION - CUST-DOB NOW CCYYMMDD                
003100*   08/23/02  SP   ADDED 250-PROCESS-ACTIVE-TRAN, ACTIVATE AND            
003200*                  DEACTIVATE NOW REWRITE CUST-ACTIVE-SW ONLY             
003300*   03/11/04  SP   ADDED CUST-TRAN-CODE DISPATCH - CUSTMSTR NOW           
003400*                  DRIVES ALL SIX ACTIONS FROM ONE INPUT FILE             
003500*   07/30/07  KN   ADDED 800-BUILD-AGGREGATES END-OF-RUN PASS FOR         
003600*                  THE SALES MANAGER'S CUSTOMER REPORT - DLR-0212         
003700*   02/14/14  SP   850-REPORT-TOTALS NEVER PRINTED THE INDIVIDUAL/        
003800*                  BUSINESS/FLEET TYPE COUNTS OR THE PER-STATE            
003900*                  BREAKDOWN, THOUGH 810/820 WERE ACCUMULATING            
004000*                  THEM ALL ALONG - ADDED THE MISSING LINES AND           
004100*                  855-WRITE-STATE-LINE - TICKET DLR-0253                 
004200*-----------------------------------------------------------------        
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-370.                                                
004700 OBJECT-COMPUTER. IBM-370.                                                
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000*                                                                         
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTR                            
005400            ORGANIZATION IS INDEXED                                       
005500            ACCESS MODE  IS DYNAMIC                                       
005600            RECORD KEY   IS CUST-ID                                       
005700            FILE STATUS  IS WS-CUSTMSTR-STATUS.                           
005800*                                                                         
005900     SELECT CUSTOMER-TRAN-IN ASSIGN TO CUSTTRAN                           
006000            ACCESS MODE IS SEQUENTIAL                                     
006100            FILE STATUS IS WS-CUSTTRAN-STATUS.                            
006200*                                                                         
006300     SELECT SALES-TRAN-OUT ASSIGN TO SALEOUT                              
006400            ACCESS MODE IS SEQUENTIAL                                     
006500            FILE STATUS IS WS-SALEOUT-STATUS.                             
006600*                                                                         
006700     SELECT CUST-REPORT ASSIGN TO CUSTRPT                                 
006800            ACCESS MODE IS SEQUENTIAL                                     
006900            FILE STATUS IS WS-CUSTRPT-STATUS.                             
007000*                                                                         
007100     SELECT REJECTS-REPORT ASSIGN TO REJRPT                               
007200            ACCESS MODE IS SEQUENTIAL                                     
007300            FILE STATUS IS WS-REJRPT-STATUS.                              
007400*                                                                         
007500****************************************************************          
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800*                                                                         
007900 FD  CUSTOMER-MASTER                                                      
008000     LABEL RECORDS ARE STANDARD.                                          
008100 COPY CUSTCOPY.                                                           
008200*                                                                         
008300 FD  CUSTOMER-TRAN-IN                                                     
008400     LABEL RECORDS ARE STANDARD.                                          
008500 01  CUSTOMER-TRAN-REC              PIC X(360).                           
008600*                                                                         
008700 FD  SALES-TRAN-OUT                                                       
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  SALES-TRAN-OUT-REC             PIC X(349).                           
009000*                                                                         
009100 FD  CUST-REPORT                                                          
009200     LABEL RECORDS ARE STANDARD.                                          
009300 01  CUST-REPORT-LINE               PIC X(132).                           
009400*                                                                         
009500 FD  REJECTS-REPORT                                                       
009600     LABEL RECORDS ARE STANDARD.                                          
009700 01  REJECT-LINE                    PIC X(132).                           
009800*                                                                         
009900****************************************************************          
010000 WORKING-STORAGE SECTION.                                                 
010100****************************************************************          
010200*                                                                         
010300 01  WS-FILE-STATUSES.                                                    
010400     05  WS-CUSTMSTR-STATUS         PIC X(02).                            
010500         88  WS-CUSTMSTR-OK            VALUE '00'.                        
010600         88  WS-CUSTMSTR-NOTFND        VALUE '23'.                        
010700     05  WS-CUSTTRAN-STATUS         PIC X(02).                            
010800     05  WS-SALEOUT-STATUS          PIC X(02).                            
010900     05  WS-CUSTRPT-STATUS          PIC X(02).                            
011000     05  WS-REJRPT-STATUS           PIC X(02).                            
011100*                                                                         
011200 01  WS-SWITCHES.                                                         
011300     05  WS-EOF-CUSTTRAN-SW         PIC X(01) VALUE 'N'.                  
011400         88  WS-EOF-CUSTTRAN           VALUE 'Y'.                         
011500     05  WS-EOF-SALEOUT-SW          PIC X(01) VALUE 'N'.                  
011600         88  WS-EOF-SALEOUT            VALUE 'Y'.                         
011700     05  WS-EMAIL-FOUND-SW          PIC X(01) VALUE 'N'.                  
011800         88  WS-EMAIL-FOUND            VALUE 'Y'.                         
011900     05  WS-CUST-REFERENCED-SW      PIC X(01) VALUE 'N'.                  
012000         88  WS-CUST-REFERENCED        VALUE 'Y'.                         
012100*                                                                         
012200*        CONTROL TOTALS - BINARY PER SHOP STANDARD FOR COUNTS.            
012300 01  WS-CONTROL-TOTALS.                                                   
012400     05  NUM-TRAN-READ              PIC 9(07) COMP.                       
012500     05  NUM-ADD-PROCESSED          PIC 9(07) COMP.                       
012600     05  NUM-UPDATE-PROCESSED       PIC 9(07) COMP.                       
012700     05  NUM-CREDIT-PROCESSED       PIC 9(07) COMP.                       
012800     05  NUM-ACTIVE-PROCESSED       PIC 9(07) COMP.                       
012900     05  NUM-DELETE-PROCESSED       PIC 9(07) COMP.                       
013000     05  NUM-TRAN-REJECTED          PIC 9(07) COMP.                       
013100*                                                                         
013200*        AGGREGATE WORK AREAS FOR THE END-OF-RUN CUSTOMER PASS.           
013300 01  WS-AGGREGATE-FIELDS.                                                 
013400     05  WS-TOTAL-CUST-COUNT        PIC 9(07) COMP.                       
013500     05  WS-ACTIVE-CUST-COUNT       PIC 9(07) COMP.                       
013600     05  WS-INDIV-COUNT             PIC 9(07) COMP.                       
013700     05  WS-BUSINESS-COUNT          PIC 9(07) COMP.                       
013800     05  WS-FLEET-COUNT             PIC 9(07) COMP.                       
013900     05  WS-SCORED-COUNT            PIC 9(07) COMP.                       
014000     05  WS-SCORE-TOTAL             PIC 9(11) COMP.                       
014100     05  WS-AVG-SCORE               PIC 9(05)V99 COMP-3.                  
014200     05  WS-RETENTION-PCT           PIC 9(03)V99 COMP-3.                  
014300     05  WS-STATE-TABLE-CTR         PIC 9(03) COMP.                       
014400*                                                                         
014500*        SMALL SEARCH TABLE OF STATES SEEN THIS RUN.                      
014600 01  WS-STATE-TABLE.                                                      
014700     05  WS-STATE-ENTRY OCCURS 60 TIMES                                   
014800                         INDEXED BY WS-STATE-IX.                          
014900         10  WS-STATE-CODE          PIC X(02).                            
015000         10  WS-STATE-COUNT         PIC 9(05) COMP.                       
015100*                                                                         
015200 77  WS-REJECT-REASON               PIC X(40).                            
015300 77  WS-NEW-CREDIT-SCORE            PIC 9(03).                            
015400 01  WS-NEW-ACTIVE-SW               PIC X(01).                            
015500*                                                                         
015600*        HOLDS THE ADD-TRAN WHILE 210-CHECK-EMAIL-DUP DRIVES ITS          
015700*        OWN READ NEXT LOOP OVER CUSTOMER-RECORD.                         
015800 01  WS-SAVE-CUST-REC               PIC X(360).                           
015900 01  WS-SAVE-EMAIL                  PIC X(40).                            
016000*                                                                         
016100 01  WS-CUST-LINE-AREA.                                                   
016200     05  WS-CUST-HEAD-VIEW.                                               
016300         10  FILLER                 PIC X(01) VALUE SPACES.               
016400         10  FILLER                 PIC X(40) VALUE                       
016500             'CUSTOMER FILE - END OF RUN SUMMARY'.                        
016600         10  FILLER                 PIC X(91) VALUE SPACES.               
016700     05  WS-CUST-DETAIL-VIEW REDEFINES WS-CUST-HEAD-VIEW.                 
016800         10  FILLER                 PIC X(01) VALUE SPACES.               
016900         10  WS-CUST-LABEL          PIC X(24).                            
017000         10  WS-CUST-COUNT-OUT      PIC ZZZ,ZZ9.                          
017100         10  FILLER                 PIC X(03) VALUE SPACES.               
017200         10  WS-CUST-AMOUNT-OUT     PIC Z,ZZZ,ZZ9.99.                     
017300         10  FILLER                 PIC X(90) VALUE SPACES.               
017400*                                                                         
017500****************************************************************          
017600 PROCEDURE DIVISION.                                                      
017700****************************************************************          
017800*                                                                         
017900 000-MAIN-CONTROL.                                                        
018000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
018100     PERFORM 710-READ-CUSTTRAN THRU 710-EXIT.                             
018200     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
018300         UNTIL WS-EOF-CUSTTRAN.                                           
018400     PERFORM 800-BUILD-AGGREGATES THRU 800-EXIT.                          
018500     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
018600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
018700     STOP RUN.                                                            
018800*                                                                         
018900 100-PROCESS-TRANSACTIONS.                                                
019000     ADD 1 TO NUM-TRAN-READ.                                              
019100     EVALUATE TRUE                                                        
019200         WHEN CUST-TRAN-ADD                                               
019300             PERFORM 200-PROCESS-ADD-TRAN THRU 200-EXIT                   
019400         WHEN CUST-TRAN-UPDATE                                            
019500             PERFORM 230-PROCESS-UPDATE-TRAN THRU 230-EXIT                
019600         WHEN CUST-TRAN-CREDIT                                            
019700             PERFORM 240-PROCESS-CREDIT-TRAN THRU 240-EXIT                
019800         WHEN CUST-TRAN-ACTIVATE OR CUST-TRAN-DEACTIVATE                  
019900             PERFORM 250-PROCESS-ACTIVE-TRAN THRU 250-EXIT                
020000         WHEN CUST-TRAN-DELETE                                            
020100             PERFORM 400-PROCESS-DELETE-TRAN THRU 400-EXIT                
020200         WHEN OTHER                                                       
020300             MOVE 'UNKNOWN CUST-TRAN-CODE' TO WS-REJECT-REASON            
020400             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
020500     END-EVALUATE.                                                        
020600     PERFORM 710-READ-CUSTTRAN THRU 710-EXIT.                             
020700 100-EXIT.                                                                
020800     EXIT.                                                                
020900*                                                                         
021000*        MAINTENANCE STEP 2 - ADD A NEW CUSTOMER.  E-MAIL MUST BE         
021100*        UNIQUE ACROSS THE WHOLE MASTER; CUST-TYPE DEFAULTS TO            
021200*        INDIVIDUAL, PREFERRED CONTACT TO EMAIL, ACTIVE TO Y.             
021300 200-PROCESS-ADD-TRAN.                                                    
021400     MOVE CUSTOMER-RECORD TO WS-SAVE-CUST-REC.                            
021500     PERFORM 210-CHECK-EMAIL-DUP THRU 210-EXIT.                           
021600     MOVE WS-SAVE-CUST-REC TO CUSTOMER-RECORD.                            
021700     IF WS-EMAIL-FOUND                                                    
021800         MOVE 'DUPLICATE E-MAIL ON ADD' TO WS-REJECT-REASON               
021900         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
022000         GO TO 200-EXIT                                                   
022100     END-IF.                                                              
022200     IF CUST-TYPE = SPACES                                                
022300         SET CUST-TYPE-INDIVIDUAL TO TRUE                                 
022400     END-IF.                                                              
022500     IF CUST-PREF-CONTACT = SPACES                                        
022600         SET CUST-PREF-EMAIL TO TRUE                                      
022700     END-IF.                                                              
022800     IF CUST-ACTIVE-SW = SPACES                                           
022900         SET CUST-IS-ACTIVE TO TRUE                                       
023000     END-IF.                                                              
023100     WRITE CUSTOMER-RECORD                                                
023200         INVALID KEY                                                      
023300             MOVE 'WRITE FAILED ON CUSTOMER-MASTER' TO                    
023400                 WS-REJECT-REASON                                         
023500             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
023600         NOT INVALID KEY                                                  
023700             ADD 1 TO NUM-ADD-PROCESSED                                   
023800     END-WRITE.                                                           
023900 200-EXIT.                                                                
024000     EXIT.                                                                
024100*                                                                         
024200*        FULL SEQUENTIAL BROWSE OF CUSTOMER-MASTER LOOKING FOR A          
024300*        MATCHING CUST-EMAIL.  NO ALTERNATE INDEX IS CARRIED FOR          
024400*        E-MAIL IN THIS TOOLCHAIN (SEE CUSTCOPY).                         
024500 210-CHECK-EMAIL-DUP.                                                     
024600     MOVE 'N' TO WS-EMAIL-FOUND-SW.                                       
024700     MOVE CUST-EMAIL TO WS-SAVE-EMAIL.                                    
024800     MOVE LOW-VALUES TO CUST-ID.                                          
024900     START CUSTOMER-MASTER KEY IS NOT LESS THAN CUST-ID                   
025000         INVALID KEY                                                      
025100             SET WS-CUSTMSTR-NOTFND TO TRUE                               
025200     END-START.                                                           
025300     IF NOT WS-CUSTMSTR-NOTFND                                            
025400         PERFORM 215-EMAIL-SCAN-LOOP THRU 215-EXIT                        
025500             UNTIL WS-EMAIL-FOUND OR WS-CUSTMSTR-NOTFND                   
025600     END-IF.                                                              
025700 210-EXIT.                                                                
025800     EXIT.                                                                
025900*                                                                         
026000 215-EMAIL-SCAN-LOOP.                                                     
026100     READ CUSTOMER-MASTER NEXT RECORD                                     
026200         AT END                                                           
026300             SET WS-CUSTMSTR-NOTFND TO TRUE                               
026400     END-READ.                                                            
026500     IF WS-CUSTMSTR-OK                                                    
026600         IF CUST-EMAIL = WS-SAVE-EMAIL                                    
026700             MOVE 'Y' TO WS-EMAIL-FOUND-SW                                
026800         END-IF                                                           
026900     END-IF.                                                              
027000 215-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300*        MAINTENANCE STEP 3 - ON UPDATE, RE-CHECK E-MAIL                  
027400*        UNIQUENESS ONLY WHEN IT HAS CHANGED, THEN OVERWRITE              
027500*        THE MASTER.                                                      
027600 230-PROCESS-UPDATE-TRAN.                                                 
027700     MOVE CUSTOMER-RECORD TO WS-SAVE-CUST-REC.                            
027800     READ CUSTOMER-MASTER                                                 
027900         INVALID KEY                                                      
028000             MOVE 'CUST-ID NOT FOUND ON UPDATE TRAN' TO                   
028100                 WS-REJECT-REASON                                         
028200             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
028300             GO TO 230-EXIT                                               
028400     END-READ.                                                            
028500     IF CUST-EMAIL NOT = WS-SAVE-CUST-REC (63:40)                         
028600         MOVE WS-SAVE-CUST-REC (63:40) TO CUST-EMAIL                      
028700         PERFORM 210-CHECK-EMAIL-DUP THRU 210-EXIT                        
028800         IF WS-EMAIL-FOUND                                                
028900             MOVE 'DUPLICATE E-MAIL ON UPDATE' TO                         
029000                 WS-REJECT-REASON                                         
029100             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
029200             GO TO 230-EXIT                                               
029300         END-IF                                                           
029400     END-IF.                                                              
029500     MOVE WS-SAVE-CUST-REC TO CUSTOMER-RECORD.                            
029600     REWRITE CUSTOMER-RECORD                                              
029700         INVALID KEY                                                      
029800             MOVE 'REWRITE FAILED ON UPDATE TRAN' TO                      
029900                 WS-REJECT-REASON                                         
030000             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
030100         NOT INVALID KEY                                                  
030200             ADD 1 TO NUM-UPDATE-PROCESSED                                
030300     END-REWRITE.                                                         
030400 230-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700*        MAINTENANCE STEP 4 - UPDATE CREDIT SCORE.  REJECTS SCORES        
030800*        OUTSIDE 300-850; OTHERWISE REWRITES CUST-CREDIT-SCORE.           
030900 240-PROCESS-CREDIT-TRAN.                                                 
031000     MOVE CUST-CREDIT-SCORE TO WS-NEW-CREDIT-SCORE.                       
031100     IF WS-NEW-CREDIT-SCORE < 300 OR WS-NEW-CREDIT-SCORE > 850            
031200         MOVE 'CREDIT SCORE OUT OF RANGE 300-850' TO                      
031300             WS-REJECT-REASON                                             
031400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
031500         GO TO 240-EXIT                                                   
031600     END-IF.                                                              
031700     READ CUSTOMER-MASTER                                                 
031800         INVALID KEY                                                      
031900             MOVE 'CUST-ID NOT FOUND ON CREDIT TRAN' TO                   
032000                 WS-REJECT-REASON                                         
032100             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
032200             GO TO 240-EXIT                                               
032300     END-READ.                                                            
032400     MOVE WS-NEW-CREDIT-SCORE TO CUST-CREDIT-SCORE.                       
032500     REWRITE CUSTOMER-RECORD                                              
032600         INVALID KEY                                                      
032700             MOVE 'REWRITE FAILED ON CREDIT TRAN' TO                      
032800                 WS-REJECT-REASON                                         
032900             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
033000         NOT INVALID KEY                                                  
033100             ADD 1 TO NUM-CREDIT-PROCESSED                                
033200     END-REWRITE.                                                         
033300 240-EXIT.                                                                
033400     EXIT.                                                                
033500*                                                                         
033600*        MAINTENANCE STEP 5 - ACTIVATE/DEACTIVATE REWRITES                
033700*        CUST-ACTIVE-SW ONLY.                                             
033800 250-PROCESS-ACTIVE-TRAN.                                                 
033900     IF CUST-TRAN-ACTIVATE                                                
034000         MOVE 'Y' TO WS-NEW-ACTIVE-SW                                     
034100     ELSE                                                                 
034200         MOVE 'N' TO WS-NEW-ACTIVE-SW                                     
034300     END-IF.                                                              
034400     READ CUSTOMER-MASTER                                                 
034500         INVALID KEY                                                      
034600             MOVE 'CUST-ID NOT FOUND ON ACTIVE TRAN' TO                   
034700                 WS-REJECT-REASON                                         
034800             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
034900             GO TO 250-EXIT                                               
035000     END-READ.                                                            
035100     MOVE WS-NEW-ACTIVE-SW TO CUST-ACTIVE-SW.                             
035200     REWRITE CUSTOMER-RECORD                                              
035300         INVALID KEY                                                      
035400             MOVE 'REWRITE FAILED ON ACTIVE TRAN' TO                      
035500                 WS-REJECT-REASON                                         
035600             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
035700         NOT INVALID KEY                                                  
035800             ADD 1 TO NUM-ACTIVE-PROCESSED                                
035900     END-REWRITE.                                                         
036000 250-EXIT.                                                                
036100     EXIT.                                                                
036200*                                                                         
036300*        MAINTENANCE STEP 6 - DELETION IS REJECTED IF ANY POSTED          
036400*        SALE-RECORD REFERENCES THIS CUST-ID.                             
036500 400-PROCESS-DELETE-TRAN.                                                 
036600     PERFORM 410-CHECK-CUST-REFERENCED THRU 410-EXIT.                     
036700     IF WS-CUST-REFERENCED                                                
036800         MOVE 'CUSTOMER REFERENCED BY A SALE' TO WS-REJECT-REASON         
036900         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
037000         GO TO 400-EXIT                                                   
037100     END-IF.                                                              
037200     DELETE CUSTOMER-MASTER RECORD                                        
037300         INVALID KEY                                                      
037400             MOVE 'DELETE FAILED ON CUSTOMER-MASTER' TO                   
037500                 WS-REJECT-REASON                                         
037600             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
037700         NOT INVALID KEY                                                  
037800             ADD 1 TO NUM-DELETE-PROCESSED                                
037900     END-DELETE.                                                          
038000 400-EXIT.                                                                
038100     EXIT.                                                                
038200*                                                                         
038300 410-CHECK-CUST-REFERENCED.                                               
038400     MOVE 'N' TO WS-CUST-REFERENCED-SW.                                   
038500     IF WS-EOF-SALEOUT                                                    
038600         GO TO 410-EXIT                                                   
038700     END-IF.                                                              
038800     PERFORM 415-REF-SCAN-LOOP THRU 415-EXIT                              
038900         UNTIL WS-EOF-SALEOUT OR WS-CUST-REFERENCED.                      
039000 410-EXIT.                                                                
039100     EXIT.                                                                
039200*                                                                         
039300 415-REF-SCAN-LOOP.                                                       
039400     IF SALES-TRAN-OUT-REC (27:9) = CUST-ID                               
039500         MOVE 'Y' TO WS-CUST-REFERENCED-SW                                
039600     ELSE                                                                 
039700         READ SALES-TRAN-OUT                                              
039800             AT END                                                       
039900                 MOVE 'Y' TO WS-EOF-SALEOUT-SW                            
040000         END-READ                                                         
040100     END-IF.                                                              
040200 415-EXIT.                                                                
040300     EXIT.                                                                
040400*                                                                         
040500*        WRITES ONE LINE TO REJECTS-REPORT AND BUMPS THE REJECT           
040600*        COUNTER - SAME SHAPE AS VEHMSTR AND SALEPOST.                    
040700 299-REPORT-BAD-TRAN.                                                     
040800     ADD 1 TO NUM-TRAN-REJECTED.                                          
040900     MOVE SPACES TO REJECT-LINE.                                          
041000     STRING 'CUSTMSTR TRAN REJECTED - ' WS-REJECT-REASON                  
041100         DELIMITED BY SIZE INTO REJECT-LINE.                              
041200     WRITE REJECT-LINE.                                                   
041300 299-EXIT.                                                                
041400     EXIT.                                                                
041500*                                                                         
041600*        MAINTENANCE STEP 7 - END-OF-RUN AGGREGATES.                      
041700 800-BUILD-AGGREGATES.                                                    
041800     MOVE LOW-VALUES TO CUST-ID.                                          
041900     START CUSTOMER-MASTER KEY IS NOT LESS THAN CUST-ID                   
042000         INVALID KEY                                                      
042100             SET WS-CUSTMSTR-NOTFND TO TRUE                               
042200     END-START.                                                           
042300     IF WS-CUSTMSTR-OK OR NOT WS-CUSTMSTR-NOTFND                          
042400         PERFORM 805-AGGREGATE-LOOP THRU 805-EXIT                         
042500             UNTIL WS-CUSTMSTR-NOTFND                                     
042600     END-IF.                                                              
042700 800-EXIT.                                                                
042800     EXIT.                                                                
042900*                                                                         
043000 805-AGGREGATE-LOOP.                                                      
043100     READ CUSTOMER-MASTER NEXT RECORD                                     
043200         AT END                                                           
043300             SET WS-CUSTMSTR-NOTFND TO TRUE                               
043400     END-READ.                                                            
043500     IF WS-CUSTMSTR-OK                                                    
043600         PERFORM 810-ACCUM-CUSTOMER THRU 810-EXIT                         
043700     END-IF.                                                              
043800 805-EXIT.                                                                
043900     EXIT.                                                                
044000*                                                                         
044100 810-ACCUM-CUSTOMER.                                                      
044200     ADD 1 TO WS-TOTAL-CUST-COUNT.                                        
044300     IF CUST-IS-ACTIVE                                                    
044400         ADD 1 TO WS-ACTIVE-CUST-COUNT                                    
044500     END-IF.                                                              
044600     EVALUATE TRUE                                                        
044700         WHEN CUST-TYPE-INDIVIDUAL                                        
044800             ADD 1 TO WS-INDIV-COUNT                                      
044900         WHEN CUST-TYPE-BUSINESS                                          
045000             ADD 1 TO WS-BUSINESS-COUNT                                   
045100         WHEN CUST-TYPE-FLEET                                             
045200             ADD 1 TO WS-FLEET-COUNT                                      
045300     END-EVALUATE.                                                        
045400     IF CUST-CREDIT-SCORE > ZERO                                          
045500         ADD 1 TO WS-SCORED-COUNT                                         
045600         ADD CUST-CREDIT-SCORE TO WS-SCORE-TOTAL                          
045700     END-IF.                                                              
045800     PERFORM 820-ACCUM-STATE-TABLE THRU 820-EXIT.                         
045900 810-EXIT.                                                                
046000     EXIT.                                                                
046100*                                                                         
046200*        COUNT-OF-CUSTOMERS-PER-STATE - SMALL TABLE SEARCH.               
046300 820-ACCUM-STATE-TABLE.                                                   
046400     IF CUST-STATE = SPACES                                               
046500         GO TO 820-EXIT                                                   
046600     END-IF.                                                              
046700     SET WS-STATE-IX TO 1.                                                
046800     SEARCH WS-STATE-ENTRY                                                
046900         AT END                                                           
047000             ADD 1 TO WS-STATE-TABLE-CTR                                  
047100             SET WS-STATE-IX TO WS-STATE-TABLE-CTR                        
047200             MOVE CUST-STATE TO WS-STATE-CODE (WS-STATE-IX)               
047300             MOVE 1 TO WS-STATE-COUNT (WS-STATE-IX)                       
047400         WHEN WS-STATE-CODE (WS-STATE-IX) = CUST-STATE                    
047500             ADD 1 TO WS-STATE-COUNT (WS-STATE-IX)                        
047600     END-SEARCH.                                                          
047700 820-EXIT.                                                                
047800     EXIT.                                                                
047900*                                                                         
048000*        PRINTS THE CUSTOMER SUMMARY AND CONTROL TOTALS.  ALSO            
048100*        COMPUTES CUSTOMER RETENTION RATE (ACTIVE/TOTAL*100).             
048200 850-REPORT-TOTALS.                                                       
048300     IF WS-SCORED-COUNT > ZERO                                            
048400         COMPUTE WS-AVG-SCORE =                                           
048500             WS-SCORE-TOTAL / WS-SCORED-COUNT                             
048600     ELSE                                                                 
048700         MOVE ZERO TO WS-AVG-SCORE                                        
048800     END-IF.                                                              
048900     IF WS-TOTAL-CUST-COUNT > ZERO                                        
049000         COMPUTE WS-RETENTION-PCT ROUNDED =                               
049100             (WS-ACTIVE-CUST-COUNT / WS-TOTAL-CUST-COUNT) * 100           
049200     ELSE                                                                 
049300         MOVE ZERO TO WS-RETENTION-PCT                                    
049400     END-IF.                                                              
049500     MOVE WS-CUST-HEAD-VIEW TO CUST-REPORT-LINE.                          
049600     WRITE CUST-REPORT-LINE.                                              
049700     MOVE SPACES TO WS-CUST-DETAIL-VIEW.                                  
049800     MOVE 'TOTAL CUSTOMERS' TO WS-CUST-LABEL.                             
049900     MOVE WS-TOTAL-CUST-COUNT TO WS-CUST-COUNT-OUT.                       
050000     MOVE ZERO TO WS-CUST-AMOUNT-OUT.                                     
050100     MOVE WS-CUST-DETAIL-VIEW TO CUST-REPORT-LINE.                        
050200     WRITE CUST-REPORT-LINE.                                              
050300     MOVE SPACES TO WS-CUST-DETAIL-VIEW.                                  
050400     MOVE 'ACTIVE CUSTOMERS' TO WS-CUST-LABEL.                            
050500     MOVE WS-ACTIVE-CUST-COUNT TO WS-CUST-COUNT-OUT.                      
050600     MOVE WS-RETENTION-PCT TO WS-CUST-AMOUNT-OUT.                         
050700     MOVE WS-CUST-DETAIL-VIEW TO CUST-REPORT-LINE.                        
050800     WRITE CUST-REPORT-LINE.                                              
050900     MOVE SPACES TO WS-CUST-DETAIL-VIEW.                                  
051000     MOVE 'AVERAGE CREDIT SCORE' TO WS-CUST-LABEL.                        
051100     MOVE WS-SCORED-COUNT TO WS-CUST-COUNT-OUT.                           
051200     MOVE WS-AVG-SCORE TO WS-CUST-AMOUNT-OUT.                             
051300     MOVE WS-CUST-DETAIL-VIEW TO CUST-REPORT-LINE.                        
051400     WRITE CUST-REPORT-LINE.                                              
051500     MOVE SPACES TO WS-CUST-DETAIL-VIEW.                                  
051600     MOVE 'INDIVIDUAL CUSTOMERS' TO WS-CUST-LABEL.                        
051700     MOVE WS-INDIV-COUNT TO WS-CUST-COUNT-OUT.                            
051800     MOVE ZERO TO WS-CUST-AMOUNT-OUT.                                     
051900     MOVE WS-CUST-DETAIL-VIEW TO CUST-REPORT-LINE.                        
052000     WRITE CUST-REPORT-LINE.                                              
052100     MOVE SPACES TO WS-CUST-DETAIL-VIEW.                                  
052200     MOVE 'BUSINESS CUSTOMERS' TO WS-CUST-LABEL.                          
052300     MOVE WS-BUSINESS-COUNT TO WS-CUST-COUNT-OUT.                         
052400     MOVE ZERO TO WS-CUST-AMOUNT-OUT.                                     
052500     MOVE WS-CUST-DETAIL-VIEW TO CUST-REPORT-LINE.                        
052600     WRITE CUST-REPORT-LINE.                                              
052700     MOVE SPACES TO WS-CUST-DETAIL-VIEW.                                  
052800     MOVE 'FLEET CUSTOMERS' TO WS-CUST-LABEL.                             
052900     MOVE WS-FLEET-COUNT TO WS-CUST-COUNT-OUT.                            
053000     MOVE ZERO TO WS-CUST-AMOUNT-OUT.                                     
053100     MOVE WS-CUST-DETAIL-VIEW TO CUST-REPORT-LINE.                        
053200     WRITE CUST-REPORT-LINE.                                              
053300     PERFORM 855-WRITE-STATE-LINE THRU 855-EXIT                           
053400         VARYING WS-STATE-IX FROM 1 BY 1                                  
053500         UNTIL WS-STATE-IX > WS-STATE-TABLE-CTR.                          
053600     MOVE SPACES TO WS-CUST-DETAIL-VIEW.                                  
053700     MOVE 'TRANSACTIONS REJECTED' TO WS-CUST-LABEL.                       
053800     MOVE NUM-TRAN-REJECTED TO WS-CUST-COUNT-OUT.                         
053900     MOVE ZERO TO WS-CUST-AMOUNT-OUT.                                     
054000     MOVE WS-CUST-DETAIL-VIEW TO CUST-REPORT-LINE.                        
054100     WRITE CUST-REPORT-LINE.                                              
054200 850-EXIT.                                                                
054300     EXIT.                                                                
054400*                                                                         
054500*        COUNT-OF-CUSTOMERS-PER-STATE, ONE LINE PER STATE SEEN            
054600*        THIS RUN, IN THE ORDER 820-ACCUM-STATE-TABLE FIRST SAW           
054700*        THEM - TICKET DLR-0253.                                          
054800 855-WRITE-STATE-LINE.                                                    
054900     MOVE SPACES TO WS-CUST-DETAIL-VIEW.                                  
055000     MOVE 'STATE-' TO WS-CUST-LABEL.                                      
055100     MOVE WS-STATE-CODE (WS-STATE-IX) TO WS-CUST-LABEL (7:2).             
055200     MOVE WS-STATE-COUNT (WS-STATE-IX) TO WS-CUST-COUNT-OUT.              
055300     MOVE ZERO TO WS-CUST-AMOUNT-OUT.                                     
055400     MOVE WS-CUST-DETAIL-VIEW TO CUST-REPORT-LINE.                        
055500     WRITE CUST-REPORT-LINE.                                              
055600 855-EXIT.                                                                
055700     EXIT.                                                                
055800*                                                                         
055900 700-OPEN-FILES.                                                          
056000     OPEN I-O CUSTOMER-MASTER.                                            
056100     OPEN INPUT CUSTOMER-TRAN-IN.                                         
056200     OPEN INPUT SALES-TRAN-OUT.                                           
056300     OPEN OUTPUT CUST-REPORT.                                             
056400     OPEN OUTPUT REJECTS-REPORT.                                          
056500     READ SALES-TRAN-OUT                                                  
056600         AT END                                                           
056700             MOVE 'Y' TO WS-EOF-SALEOUT-SW                                
056800     END-READ.                                                            
056900 700-EXIT.                                                                
057000     EXIT.                                                                
057100*                                                                         
057200 710-READ-CUSTTRAN.                                                       
057300     READ CUSTOMER-TRAN-IN INTO CUSTOMER-RECORD                           
057400         AT END                                                           
057500             MOVE 'Y' TO WS-EOF-CUSTTRAN-SW                               
057600     END-READ.                                                            
057700 710-EXIT.                                                                
057800     EXIT.                                                                
057900*                                                                         
058000 790-CLOSE-FILES.                                                         
058100     CLOSE CUSTOMER-MASTER.                                               
058200     CLOSE CUSTOMER-TRAN-IN.                                              
058300     CLOSE SALES-TRAN-OUT.                                                
058400     CLOSE CUST-REPORT.                                                   
058500     CLOSE REJECTS-REPORT.                                                
058600 790-EXIT.                                                                
058700     EXIT.                                                                
