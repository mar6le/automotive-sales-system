000100*****************************************************************         
000200*   COPY MEMBER   = SUMCOPY                                               
000300*                                                                         
000400*   DESCRIPTIVE NAME = SALES SUMMARY REPORT ACCUMULATOR LAYOUT            
000500*                                                                         
000600*   USED BY = SALERPT (WORKING-STORAGE ACCUMULATOR TABLE, ONE             
000700*             ENTRY PER CONTROL-BREAK KEY, AND THE PRINTED                
000800*             SALES-SUMMARY-REPORT DETAIL LINE)                           
000900*                                                                         
001000*   FUNCTION = ONE ENTRY PER STATUS/PAYMENT-METHOD CONTROL GROUP          
001100*              ON THE SALES SUMMARY REPORT.  ACCUMULATES COUNT,           
001200*              REVENUE, PROFIT, AVERAGE PRICE AND PROFIT MARGIN           
001300*              FOR THE GROUP.  SHOWN ZONED - REPORTING STANDARD,          
001400*              NEVER PACKED - THIS COPYBOOK IS DISPLAY ONLY.              
001500*                                                                         
001600*-----------------------------------------------------------------        
001700*   CHANGE HISTORY                                                        
001800*-----------------------------------------------------------------        
001900*   11/14/89  RD   INITIAL RELEASE - TICKET DLR-0004                      
002000*   08/23/02  SP   ADDED RPT-PROFIT-MARGIN-PCT FOR THE ANALYTICS          
002100*                  ADD-ON REQUESTED BY THE SALES MANAGER                  
002200*-----------------------------------------------------------------        
002300*                                                                         
002400 01  SALE-SUMMARY-RECORD.                                                 
002500     05  RPT-KEY                     PIC X(20).                           
002600     05  RPT-COUNT                   PIC 9(07).                           
002700     05  RPT-TOTAL-REVENUE           PIC S9(09)V99.                       
002800     05  RPT-TOTAL-PROFIT            PIC S9(09)V99.                       
002900     05  RPT-AVG-SALE-PRICE          PIC S9(08)V99.                       
003000     05  RPT-PROFIT-MARGIN-PCT       PIC S9(03)V99.                       
003100*                                                                         
003200*        RESERVED FOR FUTURE EXPANSION.                                   
003300     05  FILLER                      PIC X(10).                           
