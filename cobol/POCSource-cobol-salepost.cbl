000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF DEALER SYSTEMS GROUP                   
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  SALEPOST                                                      
000600*                                                                         
000700* PRIMARY BATCH POSTING ENGINE FOR VEHICLE SALES.  READS THE              
000800* SALES-TRANSACTION-IN STREAM, VALIDATES THE VEHICLE AND                  
000900* CUSTOMER ON EACH NEW SALE, APPLIES DEFAULTS, COMPUTES                   
001000* COMMISSION, RESERVES THE VEHICLE AND WRITES THE POSTED SALE             
001100* TO SALES-TRANSACTION-OUT.  THE SAME PROGRAM ALSO DRIVES THE             
001200* APPROVE / COMPLETE / CANCEL / UPDATE STATE-TRANSITION                   
001300* SUB-STEPS AGAINST ALREADY-POSTED SALES, IDENTIFIED BY SALE-ID,          
001400* AND ACCUMULATES THE CONTROL TOTALS SALERPT LATER PRINTS.                
001500****************************************************************          
001600 IDENTIFICATION DIVISION.                                                 
001700****************************************************************          
001800 PROGRAM-ID.  SALEPOST.                                                   
001900 AUTHOR. R DELACROIX.                                                     
002000 INSTALLATION. DEALER SYSTEMS GROUP.                                      
002100 DATE-WRITTEN. 09/19/89.                                                  
002200 DATE-COMPILED. 09/19/89.                                                 
002300 SECURITY. NON-CONFIDENTIAL.                                              
002400*                                                                         
002500*-----------------------------------------------------------------        
002600*   CHANGE HISTORY                                                        
002700*-----------------------------------------------------------------        
002800*   09/19/89  RD   INITIAL RELEASE - TICKET DLR-0003                      
002900*   05/02/91  RD   ADDED 205/206 VEHICLE AND CUSTOMER ELIGIBILITY         
003000*                  EDITS AHEAD OF THE POST                                
003100*   03/15/94  TW   ADDED 250-COMPUTE-COMMISSION AND THE EXTENDED          
003200*                  WARRANTY FIELDS TO THE SALE RECORD                     
003300*   01/07/99  MI   Y2K REMEDIATION - SALE-DATE DEFAULTING NOW             
003400*                  USES 4-DIGIT YEAR FROM THE SYSTEM CLOCK                
003500*   08/23/02  SP   ADDED 300-330 STATE-TRANSITION SUB-STEPS SO            
003600*                  APPROVE/COMPLETE/CANCEL/UPDATE RUN THROUGH             
003700*                  THIS SAME PROGRAM AGAINST POSTED SALES                 
003800*   07/30/07  KN   ADDED 280-ACCUM-SALE-TOTALS CONTROL BREAK              
003900*                  ACCUMULATORS FOR SALERPT - TICKET DLR-0212             
004000*   04/11/11  KN   ADDED 265-COMPUTE-SALE-DERIVED (NET AMOUNT,            
004100*                  REMAINING BALANCE, FULLY-PAID SWITCH) PER              
004200*                  AUDIT REQUEST - TICKET DLR-0244                        
004300*   02/14/14  SP   340-FIND-POSTED-SALE WAS STOPPING AT THE               
004400*                  FIRST SALE-ID MATCH IN SALES-TRAN-OUT - SINCE          
004500*                  THE FILE IS APPEND-ONLY THIS PICKED UP THE             
004600*                  ORIGINAL POST INSTEAD OF THE LATEST APPROVE/           
004700*                  COMPLETE/CANCEL/UPDATE ON A SALE FROM A PRIOR          
004800*                  RUN.  SCAN NOW RUNS TO END OF FILE AND KEEPS           
004900*                  THE LAST MATCH - TICKET DLR-0251                       
005000*-----------------------------------------------------------------        
005100*                                                                         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. IBM-370.                                                
005500 OBJECT-COMPUTER. IBM-370.                                                
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800*                                                                         
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT VEHICLE-MASTER ASSIGN TO VEHMSTR                              
006200            ORGANIZATION IS INDEXED                                       
006300            ACCESS MODE  IS DYNAMIC                                       
006400            RECORD KEY   IS VEH-ID                                        
006500            FILE STATUS  IS WS-VEHMSTR-STATUS.                            
006600*                                                                         
006700     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTR                            
006800            ORGANIZATION IS INDEXED                                       
006900            ACCESS MODE  IS DYNAMIC                                       
007000            RECORD KEY   IS CUST-ID                                       
007100            FILE STATUS  IS WS-CUSTMSTR-STATUS.                           
007200*                                                                         
007300     SELECT SALES-TRAN-IN ASSIGN TO SALEIN                                
007400            ACCESS MODE IS SEQUENTIAL                                     
007500            FILE STATUS IS WS-SALEIN-STATUS.                              
007600*                                                                         
007700     SELECT SALES-TRAN-OUT ASSIGN TO SALEOUT                              
007800            ACCESS MODE IS SEQUENTIAL                                     
007900            FILE STATUS IS WS-SALEOUT-STATUS.                             
008000*                                                                         
008100     SELECT SALES-TRAN-WORK ASSIGN TO SALEWORK                            
008200            ACCESS MODE IS SEQUENTIAL                                     
008300            FILE STATUS IS WS-SALEWORK-STATUS.                            
008400*                                                                         
008500     SELECT REJECTS-REPORT ASSIGN TO REJRPT                               
008600            ACCESS MODE IS SEQUENTIAL                                     
008700            FILE STATUS IS WS-REJRPT-STATUS.                              
008800*                                                                         
008900****************************************************************          
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200*                                                                         
009300 FD  VEHICLE-MASTER                                                       
009400     LABEL RECORDS ARE STANDARD.                                          
009500 COPY VEHCOPY.                                                            
009600*                                                                         
009700 FD  CUSTOMER-MASTER                                                      
009800     LABEL RECORDS ARE STANDARD.                                          
009900 COPY CUSTCOPY.                                                           
010000*                                                                         
010100 FD  SALES-TRAN-IN                                                        
010200     LABEL RECORDS ARE STANDARD.                                          
010300 01  SALES-TRAN-IN-REC              PIC X(349).                           
010400*                                                                         
010500*        SALES-TRANSACTION-OUT - OPENED I-O SO STATE-TRANSITION           
010600*        SUB-STEPS CAN RE-POSITION AND REWRITE AN ALREADY-POSTED          
010700*        SALE.  THIS SHOP NEVER FUNDED A KSDS REBUILD TO KEY THE          
010800*        FILE BY SALE-ID, SO 340-FIND-POSTED-SALE STILL BROWSES           
010900*        IT SEQUENTIALLY END TO END - SEE THAT PARAGRAPH.                 
011000 FD  SALES-TRAN-OUT                                                       
011100     LABEL RECORDS ARE STANDARD.                                          
011200 COPY SALECOPY.                                                           
011300*                                                                         
011400*        WORK COPY OF SALES-TRAN-OUT BUILT DURING THIS RUN AND            
011500*        SWAPPED IN AT 790-CLOSE-FILES - LETS APPROVE/COMPLETE/           
011600*        CANCEL/UPDATE SUB-STEPS RUN IN THE SAME PASS AS NEW              
011700*        POSTS WITHOUT A SEPARATE SORT STEP.                              
011800 FD  SALES-TRAN-WORK                                                      
011900     LABEL RECORDS ARE STANDARD.                                          
012000 01  SALES-TRAN-WORK-REC            PIC X(349).                           
012100*                                                                         
012200 FD  REJECTS-REPORT                                                       
012300     LABEL RECORDS ARE STANDARD.                                          
012400 01  REJECT-LINE                    PIC X(132).                           
012500*                                                                         
012600****************************************************************          
012700 WORKING-STORAGE SECTION.                                                 
012800****************************************************************          
012900*                                                                         
013000 01  WS-FILE-STATUSES.                                                    
013100     05  WS-VEHMSTR-STATUS          PIC X(02).                            
013200         88  WS-VEHMSTR-OK             VALUE '00'.                        
013300     05  WS-CUSTMSTR-STATUS         PIC X(02).                            
013400         88  WS-CUSTMSTR-OK            VALUE '00'.                        
013500     05  WS-SALEIN-STATUS           PIC X(02).                            
013600     05  WS-SALEOUT-STATUS          PIC X(02).                            
013700         88  WS-SALEOUT-EOF            VALUE '10'.                        
013800     05  WS-SALEWORK-STATUS         PIC X(02).                            
013900     05  WS-REJRPT-STATUS           PIC X(02).                            
014000*                                                                         
014100 01  WS-SWITCHES.                                                         
014200     05  WS-EOF-SALEIN-SW           PIC X(01) VALUE 'N'.                  
014300         88  WS-EOF-SALEIN             VALUE 'Y'.                         
014400     05  WS-EOF-SALEOUT-SCAN-SW     PIC X(01) VALUE 'N'.                  
014500         88  WS-EOF-SALEOUT-SCAN       VALUE 'Y'.                         
014600     05  WS-SALE-FOUND-SW           PIC X(01) VALUE 'N'.                  
014700         88  WS-SALE-FOUND             VALUE 'Y'.                         
014800     05  WS-VALID-TRAN-SW           PIC X(01) VALUE 'Y'.                  
014900         88  WS-TRAN-IS-VALID          VALUE 'Y'.                         
015000*                                                                         
015100*        RUN DATE, USED TO DEFAULT SALE-DATE WHEN THE INCOMING            
015200*        TRANSACTION DOES NOT SUPPLY ONE.                                 
015300 01  WS-RUN-DATE-FIELDS.                                                  
015400     05  WS-RUN-DATE                PIC 9(08).                            
015500     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                           
015600         10  WS-RUN-CENT            PIC 9(02).                            
015700         10  WS-RUN-YR              PIC 9(02).                            
015800         10  WS-RUN-MO              PIC 9(02).                            
015900         10  WS-RUN-DA              PIC 9(02).                            
016000     05  WS-CURRENT-DATE-FLD.                                             
016100         10  WS-CURR-YY             PIC 9(02).                            
016200         10  WS-CURR-MM             PIC 9(02).                            
016300         10  WS-CURR-DD             PIC 9(02).                            
016400*                                                                         
016500*        CONTROL TOTALS - BINARY PER SHOP STANDARD FOR COUNTS.            
016600 01  WS-CONTROL-TOTALS.                                                   
016700     05  NUM-TRAN-READ              PIC 9(07) COMP.                       
016800     05  NUM-POST-PROCESSED         PIC 9(07) COMP.                       
016900     05  NUM-APPROVE-PROCESSED      PIC 9(07) COMP.                       
017000     05  NUM-COMPLETE-PROCESSED     PIC 9(07) COMP.                       
017100     05  NUM-CANCEL-PROCESSED       PIC 9(07) COMP.                       
017200     05  NUM-UPDATE-PROCESSED       PIC 9(07) COMP.                       
017300     05  NUM-TRAN-REJECTED          PIC 9(07) COMP.                       
017400*                                                                         
017500*        NEXT SURROGATE SALE-ID - HIGH-KEY-PLUS-ONE ASSIGNMENT,           
017600*        SAME SHAPE AS A VSAM HIGH-KEY READ ON OTHER SHOP MASTERS.        
017700 77  WS-NEXT-SALE-ID                PIC 9(09) COMP-3.                     
017800*                                                                         
017900*        CONTROL-BREAK ACCUMULATORS - MAINTENANCE STEP 8.  SALERPT        
018000*        RE-DERIVES ITS OWN COPY OF THESE FROM SALES-TRANSACTION-         
018100*        OUT DIRECTLY - THIS PASS'S TOTALS DRIVE ONLY THE COUNTS          
018200*        BELOW AND ARE NOT PASSED FORWARD TO SALERPT.                     
018300 01  WS-SALE-TOTALS.                                                      
018400     05  WS-REVENUE-TOTAL           PIC S9(11)V99 COMP-3.                 
018500     05  WS-PROFIT-TOTAL            PIC S9(11)V99 COMP-3.                 
018600     05  WS-COMPLETED-COUNT         PIC 9(07) COMP.                       
018700     05  WS-STATUS-COUNTS.                                                
018800         10  WS-PENDING-COUNT       PIC 9(07) COMP.                       
018900         10  WS-APPROVED-COUNT      PIC 9(07) COMP.                       
019000         10  WS-CANCELLED-COUNT     PIC 9(07) COMP.                       
019100         10  WS-REFUNDED-COUNT      PIC 9(07) COMP.                       
019200     05  WS-PAYMETH-COUNTS.                                               
019300         10  WS-CASH-COUNT          PIC 9(07) COMP.                       
019400         10  WS-FINANCE-COUNT       PIC 9(07) COMP.                       
019500         10  WS-LEASE-COUNT         PIC 9(07) COMP.                       
019600         10  WS-TRADEIN-COUNT       PIC 9(07) COMP.                       
019700         10  WS-COMBO-COUNT         PIC 9(07) COMP.                       
019800*                                                                         
019900*        PER-SALE DERIVED-CALCULATION WORK FIELDS - TOTAL PROFIT,         
020000*        NET AMOUNT, REMAINING BALANCE AND THE PAID-IN-FULL FLAG.         
020100*        THESE ARE WORKING FIGURES ONLY - NO FILE OR REPORT               
020200*        CARRIES THEM, SO THEY ARE RECOMPUTED FROM SCRATCH EVERY          
020300*        TIME THEY ARE NEEDED RATHER THAN CARRIED FORWARD.                
020400 01  WS-DERIVED-FIELDS.                                                   
020500     05  WS-TOTAL-PROFIT            PIC S9(09)V99 COMP-3.                 
020600     05  WS-NET-AMOUNT              PIC S9(09)V99 COMP-3.                 
020700     05  WS-REMAINING-BALANCE       PIC S9(09)V99 COMP-3.                 
020800     05  WS-FULLY-PAID-SW           PIC X(01).                            
020900         88  WS-FULLY-PAID             VALUE 'Y'.                         
021000     05  FILLER                     PIC X(09).                            
021100*                                                                         
021200 77  WS-REJECT-REASON               PIC X(40).                            
021300 77  WS-LOOKUP-SALE-ID               PIC 9(09).                           
021400 01  WS-SAVE-SALE-REC                PIC X(349).                          
021500*                                                                         
021600*        HOLDS THE LAST SALE-ID MATCH SEEN BY 350-SALE-SCAN-LOOP -        
021700*        SEE THE BANNER ON 340-FIND-POSTED-SALE.                          
021800 01  WS-LAST-MATCH-REC               PIC X(349).                          
021900*                                                                         
022000****************************************************************          
022100 PROCEDURE DIVISION.                                                      
022200****************************************************************          
022300*                                                                         
022400 000-MAIN-CONTROL.                                                        
022500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
022600     PERFORM 710-READ-SALEIN THRU 710-EXIT.                               
022700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
022800         UNTIL WS-EOF-SALEIN.                                             
022900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
023000     STOP RUN.                                                            
023100*                                                                         
023200 100-PROCESS-TRANSACTIONS.                                                
023300     ADD 1 TO NUM-TRAN-READ.                                              
023400     MOVE 'Y' TO WS-VALID-TRAN-SW.                                        
023500     EVALUATE TRUE                                                        
023600         WHEN SALE-TRAN-POST                                              
023700             PERFORM 200-PROCESS-POST-TRAN THRU 200-EXIT                  
023800         WHEN SALE-TRAN-APPROVE                                           
023900             PERFORM 300-PROCESS-APPROVE-TRAN THRU 300-EXIT               
024000         WHEN SALE-TRAN-COMPLETE                                          
024100             PERFORM 310-PROCESS-COMPLETE-TRAN THRU 310-EXIT              
024200         WHEN SALE-TRAN-CANCEL                                            
024300             PERFORM 320-PROCESS-CANCEL-TRAN THRU 320-EXIT                
024400         WHEN SALE-TRAN-UPDATE                                            
024500             PERFORM 330-PROCESS-UPDATE-TRAN THRU 330-EXIT                
024600         WHEN OTHER                                                       
024700             MOVE 'UNKNOWN SALE-TRAN-CODE' TO WS-REJECT-REASON            
024800             PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                    
024900     END-EVALUATE.                                                        
025000     PERFORM 710-READ-SALEIN THRU 710-EXIT.                               
025100 100-EXIT.                                                                
025200     EXIT.                                                                
025300*                                                                         
025400*        POST-SALE MAINTENANCE STEPS 1-6 - VALIDATE, DEFAULT,             
025500*        COST, RESERVE AND POST A NEW SALE.                               
025600 200-PROCESS-POST-TRAN.                                                   
025700     PERFORM 205-VALIDATE-VEHICLE THRU 205-EXIT.                          
025800     IF NOT WS-TRAN-IS-VALID                                              
025900         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
026000         GO TO 200-EXIT                                                   
026100     END-IF.                                                              
026200     PERFORM 206-VALIDATE-CUSTOMER THRU 206-EXIT.                         
026300     IF NOT WS-TRAN-IS-VALID                                              
026400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
026500         GO TO 200-EXIT                                                   
026600     END-IF.                                                              
026700     IF SALE-DATE = ZEROS                                                 
026800         MOVE WS-RUN-DATE TO SALE-DATE                                    
026900     END-IF.                                                              
027000     IF SALE-STATUS = SPACES                                              
027100         SET SALE-STAT-PENDING TO TRUE                                    
027200     END-IF.                                                              
027300     IF SALE-PAYMENT-METHOD = SPACES                                      
027400         SET SALE-PAY-CASH TO TRUE                                        
027500     END-IF.                                                              
027600     IF SALE-FINALIZED-SW = SPACES                                        
027700         MOVE 'N' TO SALE-FINALIZED-SW                                    
027800     END-IF.                                                              
027900     PERFORM 250-COMPUTE-COMMISSION THRU 250-EXIT.                        
028000     PERFORM 265-COMPUTE-SALE-DERIVED THRU 265-EXIT.                      
028100     PERFORM 260-RESERVE-VEHICLE THRU 260-EXIT.                           
028200     PERFORM 270-WRITE-POSTED-SALE THRU 270-EXIT.                         
028300     IF WS-TRAN-IS-VALID                                                  
028400         ADD 1 TO NUM-POST-PROCESSED                                      
028500         PERFORM 280-ACCUM-SALE-TOTALS THRU 280-EXIT                      
028600     ELSE                                                                 
028700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
028800     END-IF.                                                              
028900 200-EXIT.                                                                
029000     EXIT.                                                                
029100*                                                                         
029200*        RANDOM LOOKUP OF SALE-VEH-ID IN VEHICLE-MASTER.  REJECT          
029300*        IF NOT FOUND OR STATUS IS NOT AVAILABLE/RESERVED.                
029400 205-VALIDATE-VEHICLE.                                                    
029500     MOVE SALE-VEH-ID TO VEH-ID.                                          
029600     READ VEHICLE-MASTER                                                  
029700         INVALID KEY                                                      
029800             MOVE 'VEHICLE NOT ON FILE' TO WS-REJECT-REASON               
029900             MOVE 'N' TO WS-VALID-TRAN-SW                                 
030000     END-READ.                                                            
030100     IF WS-VEHMSTR-OK                                                     
030200         IF NOT VEH-STATUS-SALEABLE                                       
030300             MOVE 'VEHICLE NOT AVAILABLE OR RESERVED' TO                  
030400                 WS-REJECT-REASON                                         
030500             MOVE 'N' TO WS-VALID-TRAN-SW                                 
030600         END-IF                                                           
030700     END-IF.                                                              
030800 205-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100*        RANDOM LOOKUP OF SALE-CUST-ID IN CUSTOMER-MASTER.                
031200*        REJECT IF NOT FOUND OR CUST-IS-ACTIVE IS 'N'.                    
031300 206-VALIDATE-CUSTOMER.                                                   
031400     MOVE SALE-CUST-ID TO CUST-ID.                                        
031500     READ CUSTOMER-MASTER                                                 
031600         INVALID KEY                                                      
031700             MOVE 'CUSTOMER NOT ON FILE' TO WS-REJECT-REASON              
031800             MOVE 'N' TO WS-VALID-TRAN-SW                                 
031900     END-READ.                                                            
032000     IF WS-CUSTMSTR-OK                                                    
032100         IF NOT CUST-IS-ACTIVE                                            
032200             MOVE 'CUSTOMER NOT ACTIVE' TO WS-REJECT-REASON               
032300             MOVE 'N' TO WS-VALID-TRAN-SW                                 
032400         END-IF                                                           
032500     END-IF.                                                              
032600 206-EXIT.                                                                
032700     EXIT.                                                                
032800*                                                                         
032900*        COMMISSION AMOUNT = SALE-PRICE * SALE-COMMISSION-RATE /          
033000*        100, COMPUTED ONLY WHEN BOTH ARE PRESENT.                        
033100 250-COMPUTE-COMMISSION.                                                  
033200     IF SALE-PRICE > ZERO AND SALE-COMMISSION-RATE > ZERO                 
033300         COMPUTE SALE-COMMISSION-AMOUNT ROUNDED =                         
033400             SALE-PRICE * SALE-COMMISSION-RATE / 100                      
033500     ELSE                                                                 
033600         MOVE ZERO TO SALE-COMMISSION-AMOUNT                              
033700     END-IF.                                                              
033800 250-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100*        RESERVE THE VEHICLE - VEH-STATUS TO RESERVED.                    
034200 260-RESERVE-VEHICLE.                                                     
034300     SET VEH-STATUS-RESERVED TO TRUE.                                     
034400     REWRITE VEHICLE-RECORD                                               
034500         INVALID KEY                                                      
034600             MOVE 'REWRITE FAILED RESERVING VEHICLE' TO                   
034700                 WS-REJECT-REASON                                         
034800             MOVE 'N' TO WS-VALID-TRAN-SW                                 
034900     END-REWRITE.                                                         
035000 260-EXIT.                                                                
035100     EXIT.                                                                
035200*                                                                         
035300*        NET AMOUNT/REMAINING BALANCE/FULLY-PAID SWITCH PER THE           
035400*        SALE MODEL RULES - NOT WRITTEN TO ANY FILE, BUT KEPT             
035500*        HERE (RATHER THAN LEFT OUT) SINCE A LATER PROGRAM MAY            
035600*        WANT THEM ON THE WORK RECORD SOMEDAY - TICKET DLR-0244.          
035700 265-COMPUTE-SALE-DERIVED.                                                
035800     COMPUTE WS-NET-AMOUNT = SALE-PRICE - SALE-TRADE-IN-VALUE +           
035900         SALE-EXT-WARRANTY-COST.                                          
036000     COMPUTE WS-REMAINING-BALANCE =                                       
036100         WS-NET-AMOUNT - SALE-DOWN-PAYMENT.                               
036200     IF WS-REMAINING-BALANCE < ZERO                                       
036300         MOVE ZERO TO WS-REMAINING-BALANCE                                
036400     END-IF.                                                              
036500     IF SALE-PAY-CASH OR WS-REMAINING-BALANCE = ZERO                      
036600         MOVE 'Y' TO WS-FULLY-PAID-SW                                     
036700     ELSE                                                                 
036800         MOVE 'N' TO WS-FULLY-PAID-SW                                     
036900     END-IF.                                                              
037000 265-EXIT.                                                                
037100     EXIT.                                                                
037200*                                                                         
037300*        ASSIGNS THE SURROGATE SALE-ID AND WRITES THE POSTED              
037400*        SALE TO THE WORK FILE (MERGED INTO SALES-TRAN-OUT AT             
037500*        CLOSE) - SEE BANNER NOTE ON FD SALES-TRAN-WORK.                  
037600 270-WRITE-POSTED-SALE.                                                   
037700     ADD 1 TO WS-NEXT-SALE-ID.                                            
037800     MOVE WS-NEXT-SALE-ID TO SALE-ID.                                     
037900     MOVE SPACES TO SALE-TRAN-CODE.                                       
038000     MOVE SALE-RECORD TO SALES-TRAN-WORK-REC.                             
038100     WRITE SALES-TRAN-WORK-REC.                                           
038200 270-EXIT.                                                                
038300     EXIT.                                                                
038400*                                                                         
038500*        MAINTENANCE STEP 8 - CONTROL-BREAK ACCUMULATION WHILE            
038600*        POSTING.  REVENUE/PROFIT ARE COMPLETED-SALES ONLY, BUT           
038700*        THE COUNTS RUN ACROSS EVERY STATUS AND PAYMENT METHOD.           
038800 280-ACCUM-SALE-TOTALS.                                                   
038900     EVALUATE TRUE                                                        
039000         WHEN SALE-STAT-PENDING                                           
039100             ADD 1 TO WS-PENDING-COUNT                                    
039200         WHEN SALE-STAT-APPROVED                                          
039300             ADD 1 TO WS-APPROVED-COUNT                                   
039400         WHEN SALE-STAT-COMPLETED                                         
039500             ADD 1 TO WS-COMPLETED-COUNT                                  
039600             ADD SALE-PRICE TO WS-REVENUE-TOTAL                           
039700             PERFORM 285-ACCUM-SALE-PROFIT THRU 285-EXIT                  
039800         WHEN SALE-STAT-CANCELLED                                         
039900             ADD 1 TO WS-CANCELLED-COUNT                                  
040000         WHEN SALE-STAT-REFUNDED                                          
040100             ADD 1 TO WS-REFUNDED-COUNT                                   
040200     END-EVALUATE.                                                        
040300     EVALUATE TRUE                                                        
040400         WHEN SALE-PAY-CASH                                               
040500             ADD 1 TO WS-CASH-COUNT                                       
040600         WHEN SALE-PAY-FINANCING                                          
040700             ADD 1 TO WS-FINANCE-COUNT                                    
040800         WHEN SALE-PAY-LEASE                                              
040900             ADD 1 TO WS-LEASE-COUNT                                      
041000         WHEN SALE-PAY-TRADE-IN                                           
041100             ADD 1 TO WS-TRADEIN-COUNT                                    
041200         WHEN SALE-PAY-COMBINATION                                        
041300             ADD 1 TO WS-COMBO-COUNT                                      
041400     END-EVALUATE.                                                        
041500 280-EXIT.                                                                
041600     EXIT.                                                                
041700*                                                                         
041800*        TOTAL PROFIT ON THE SALE - SALE-PRICE MINUS VEHICLE              
041900*        PURCHASE PRICE, PLUS EXTENDED WARRANTY COST, LESS                
042000*        COMMISSION.                                                      
042100*        VEHICLE-MASTER RECORD IS STILL IN THE FD BUFFER FROM             
042200*        205-VALIDATE-VEHICLE.                                            
042300 285-ACCUM-SALE-PROFIT.                                                   
042400     COMPUTE WS-TOTAL-PROFIT =                                            
042500         SALE-PRICE - VEH-PURCHASE-PRICE                                  
042600         + SALE-EXT-WARRANTY-COST - SALE-COMMISSION-AMOUNT.               
042700     ADD WS-TOTAL-PROFIT TO WS-PROFIT-TOTAL.                              
042800 285-EXIT.                                                                
042900     EXIT.                                                                
043000*                                                                         
043100*        MAINTENANCE STEP 7 - APPROVE A PENDING SALE.  ONLY VALID         
043200*        WHEN SALE-STATUS = PENDING.                                      
043300 300-PROCESS-APPROVE-TRAN.                                                
043400     PERFORM 340-FIND-POSTED-SALE THRU 340-EXIT.                          
043500     IF NOT WS-SALE-FOUND                                                 
043600         MOVE 'SALE-ID NOT FOUND ON APPROVE' TO WS-REJECT-REASON          
043700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
043800         GO TO 300-EXIT                                                   
043900     END-IF.                                                              
044000     IF NOT SALE-STAT-PENDING                                             
044100         MOVE 'SALE NOT PENDING - CANNOT APPROVE' TO                      
044200             WS-REJECT-REASON                                             
044300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
044400         GO TO 300-EXIT                                                   
044500     END-IF.                                                              
044600     SET SALE-STAT-APPROVED TO TRUE.                                      
044700     MOVE SALE-RECORD TO SALES-TRAN-WORK-REC.                             
044800     WRITE SALES-TRAN-WORK-REC.                                           
044900     ADD 1 TO NUM-APPROVE-PROCESSED.                                      
045000 300-EXIT.                                                                
045100     EXIT.                                                                
045200*                                                                         
045300*        COMPLETE A SALE - REQUIRES SALE-STATUS = APPROVED.  SETS         
045400*        FINALIZED AND STAMPS THE CONTRACT-SIGNED TIMESTAMP;              
045500*        ALSO DRIVES VEH-STATUS TO SOLD FOR THE SALE'S VEHICLE.           
045600 310-PROCESS-COMPLETE-TRAN.                                               
045700     PERFORM 340-FIND-POSTED-SALE THRU 340-EXIT.                          
045800     IF NOT WS-SALE-FOUND                                                 
045900         MOVE 'SALE-ID NOT FOUND ON COMPLETE' TO WS-REJECT-REASON         
046000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
046100         GO TO 310-EXIT                                                   
046200     END-IF.                                                              
046300     IF NOT SALE-STAT-APPROVED                                            
046400         MOVE 'SALE NOT APPROVED - CANNOT COMPLETE' TO                    
046500             WS-REJECT-REASON                                             
046600         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
046700         GO TO 310-EXIT                                                   
046800     END-IF.                                                              
046900     SET SALE-STAT-COMPLETED TO TRUE.                                     
047000     MOVE 'Y' TO SALE-FINALIZED-SW.                                       
047100     MOVE WS-RUN-DATE TO SALE-CONTRACT-SIGNED-TS.                         
047200     MOVE SALE-VEH-ID TO VEH-ID.                                          
047300     READ VEHICLE-MASTER                                                  
047400         INVALID KEY                                                      
047500             MOVE 'VEHICLE MISSING ON COMPLETE' TO                        
047600                 WS-REJECT-REASON                                         
047700     END-READ.                                                            
047800     IF WS-VEHMSTR-OK                                                     
047900         SET VEH-STATUS-SOLD TO TRUE                                      
048000         REWRITE VEHICLE-RECORD                                           
048100     END-IF.                                                              
048200     MOVE SALE-RECORD TO SALES-TRAN-WORK-REC.                             
048300     WRITE SALES-TRAN-WORK-REC.                                           
048400     ADD 1 TO NUM-COMPLETE-PROCESSED.                                     
048500     PERFORM 280-ACCUM-SALE-TOTALS THRU 280-EXIT.                         
048600 310-EXIT.                                                                
048700     EXIT.                                                                
048800*                                                                         
048900*        CANCEL A SALE - FORBIDDEN ONCE SALE-STATUS = COMPLETED.          
049000*        APPENDS THE CANCELLATION REASON TO NOTES; DRIVES                 
049100*        VEH-STATUS BACK TO AVAILABLE.                                    
049200 320-PROCESS-CANCEL-TRAN.                                                 
049300     MOVE SALE-CANCEL-REASON TO WS-REJECT-REASON.                         
049400     PERFORM 340-FIND-POSTED-SALE THRU 340-EXIT.                          
049500     IF NOT WS-SALE-FOUND                                                 
049600         MOVE 'SALE-ID NOT FOUND ON CANCEL' TO WS-REJECT-REASON           
049700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
049800         GO TO 320-EXIT                                                   
049900     END-IF.                                                              
050000     IF SALE-STAT-COMPLETED                                               
050100         MOVE 'SALE ALREADY COMPLETED - CANNOT CANCEL' TO                 
050200             WS-REJECT-REASON                                             
050300         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
050400         GO TO 320-EXIT                                                   
050500     END-IF.                                                              
050600     SET SALE-STAT-CANCELLED TO TRUE.                                     
050700     STRING SALE-NOTES DELIMITED BY '  '                                  
050800            ' - ' DELIMITED BY SIZE                                       
050900            WS-REJECT-REASON DELIMITED BY '  '                            
051000         INTO SALE-NOTES.                                                 
051100     MOVE SALE-VEH-ID TO VEH-ID.                                          
051200     READ VEHICLE-MASTER                                                  
051300         INVALID KEY                                                      
051400             CONTINUE                                                     
051500     END-READ.                                                            
051600     IF WS-VEHMSTR-OK                                                     
051700         SET VEH-STATUS-AVAILABLE TO TRUE                                 
051800         REWRITE VEHICLE-RECORD                                           
051900     END-IF.                                                              
052000     MOVE SALE-RECORD TO SALES-TRAN-WORK-REC.                             
052100     WRITE SALES-TRAN-WORK-REC.                                           
052200     ADD 1 TO NUM-CANCEL-PROCESSED.                                       
052300 320-EXIT.                                                                
052400     EXIT.                                                                
052500*                                                                         
052600*        UPDATESALE - REJECTED IF SALE-IS-FINALIZED = 'Y';                
052700*        OVERWRITES FINANCIAL/DESCRIPTIVE FIELDS AND RECOMPUTES           
052800*        COMMISSION IF A RATE AND PRICE ARE PRESENT.                      
052900 330-PROCESS-UPDATE-TRAN.                                                 
053000     MOVE SALE-RECORD TO WS-SAVE-SALE-REC.                                
053100     PERFORM 340-FIND-POSTED-SALE THRU 340-EXIT.                          
053200     IF NOT WS-SALE-FOUND                                                 
053300         MOVE 'SALE-ID NOT FOUND ON UPDATE' TO WS-REJECT-REASON           
053400         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
053500         GO TO 330-EXIT                                                   
053600     END-IF.                                                              
053700     IF SALE-IS-FINALIZED                                                 
053800         MOVE 'SALE FINALIZED - CANNOT UPDATE' TO                         
053900             WS-REJECT-REASON                                             
054000         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                        
054100         GO TO 330-EXIT                                                   
054200     END-IF.                                                              
054300     MOVE SALE-ID TO WS-LOOKUP-SALE-ID.                                   
054400     MOVE WS-SAVE-SALE-REC TO SALE-RECORD.                                
054500     MOVE WS-LOOKUP-SALE-ID TO SALE-ID.                                   
054600     PERFORM 250-COMPUTE-COMMISSION THRU 250-EXIT.                        
054700     PERFORM 265-COMPUTE-SALE-DERIVED THRU 265-EXIT.                      
054800     MOVE SALE-RECORD TO SALES-TRAN-WORK-REC.                             
054900     WRITE SALES-TRAN-WORK-REC.                                           
055000     ADD 1 TO NUM-UPDATE-PROCESSED.                                       
055100 330-EXIT.                                                                
055200     EXIT.                                                                
055300*                                                                         
055400*        FULL SEQUENTIAL BROWSE OF SALES-TRAN-OUT LOOKING FOR             
055500*        SALE-ID - NO SECONDARY INDEX IS CARRIED ON THIS FILE.            
055600*        SALES-TRAN-OUT IS APPEND-ONLY (790-CLOSE-FILES ONLY              
055700*        EVER EXTENDS IT), SO A SALE-ID CAN APPEAR MORE THAN              
055800*        ONCE ACROSS RUNS - ONCE FOR THE ORIGINAL POST AND AGAIN          
055900*        FOR EACH APPROVE/COMPLETE/CANCEL/UPDATE THAT FOLLOWED IN         
056000*        A LATER RUN.  THE SCAN MUST RUN TO END OF FILE AND KEEP          
056100*        THE LAST MATCH, NOT THE FIRST, OR A TRANSITION APPLIED           
056200*        AFTER THE SALE'S FIRST FOLLOW-ON RUN WOULD BE APPLIED            
056300*        AGAINST THE STALE ORIGINAL RECORD INSTEAD OF ITS                 
056400*        CURRENT STATE - TICKET DLR-0251.                                 
056500 340-FIND-POSTED-SALE.                                                    
056600     MOVE SALE-ID TO WS-LOOKUP-SALE-ID.                                   
056700     MOVE 'N' TO WS-SALE-FOUND-SW.                                        
056800     MOVE 'N' TO WS-EOF-SALEOUT-SCAN-SW.                                  
056900     PERFORM 345-CLOSE-REOPEN-SALEOUT THRU 345-EXIT.                      
057000     PERFORM 350-SALE-SCAN-LOOP THRU 350-EXIT                             
057100         UNTIL WS-EOF-SALEOUT-SCAN.                                       
057200     IF WS-SALE-FOUND                                                     
057300         MOVE WS-LAST-MATCH-REC TO SALE-RECORD                            
057400     END-IF.                                                              
057500 340-EXIT.                                                                
057600     EXIT.                                                                
057700*                                                                         
057800 345-CLOSE-REOPEN-SALEOUT.                                                
057900     CLOSE SALES-TRAN-OUT.                                                
058000     OPEN INPUT SALES-TRAN-OUT.                                           
058100 345-EXIT.                                                                
058200     EXIT.                                                                
058300*                                                                         
058400*        SAVES EVERY MATCHING RECORD OVER WS-LAST-MATCH-REC AS THE        
058500*        SCAN PASSES IT, SO WHATEVER IS LEFT THERE AT END OF FILE         
058600*        IS THE MOST RECENTLY APPENDED COPY OF THIS SALE-ID.              
058700 350-SALE-SCAN-LOOP.                                                      
058800     READ SALES-TRAN-OUT                                                  
058900         AT END                                                           
059000             MOVE 'Y' TO WS-EOF-SALEOUT-SCAN-SW                           
059100     END-READ.                                                            
059200     IF NOT WS-EOF-SALEOUT-SCAN                                           
059300         IF SALE-ID = WS-LOOKUP-SALE-ID                                   
059400             MOVE 'Y' TO WS-SALE-FOUND-SW                                 
059500             MOVE SALE-RECORD TO WS-LAST-MATCH-REC                        
059600         END-IF                                                           
059700     END-IF.                                                              
059800 350-EXIT.                                                                
059900     EXIT.                                                                
060000*                                                                         
060100*        WRITES ONE LINE TO REJECTS-REPORT AND BUMPS THE REJECT           
060200*        COUNTER - SAME SHAPE AS VEHMSTR AND CUSTMSTR.                    
060300 299-REPORT-BAD-TRAN.                                                     
060400     ADD 1 TO NUM-TRAN-REJECTED.                                          
060500     MOVE SPACES TO REJECT-LINE.                                          
060600     STRING 'SALEPOST TRAN REJECTED - ' WS-REJECT-REASON                  
060700         DELIMITED BY SIZE INTO REJECT-LINE.                              
060800     WRITE REJECT-LINE.                                                   
060900 299-EXIT.                                                                
061000     EXIT.                                                                
061100*                                                                         
061200 700-OPEN-FILES.                                                          
061300     OPEN I-O VEHICLE-MASTER.                                             
061400     OPEN I-O CUSTOMER-MASTER.                                            
061500     OPEN INPUT SALES-TRAN-IN.                                            
061600     OPEN INPUT SALES-TRAN-OUT.                                           
061700     OPEN OUTPUT SALES-TRAN-WORK.                                         
061800     OPEN OUTPUT REJECTS-REPORT.                                          
061900     MOVE ZERO TO WS-NEXT-SALE-ID.                                        
062000     PERFORM 705-FIND-HIGH-SALE-ID THRU 705-EXIT.                         
062100     ACCEPT WS-CURRENT-DATE-FLD FROM DATE.                                
062200     MOVE 20 TO WS-RUN-CENT.                                              
062300     MOVE WS-CURR-YY TO WS-RUN-YR.                                        
062400     MOVE WS-CURR-MM TO WS-RUN-MO.                                        
062500     MOVE WS-CURR-DD TO WS-RUN-DA.                                        
062600 700-EXIT.                                                                
062700     EXIT.                                                                
062800*                                                                         
062900*        ESTABLISHES THE STARTING SURROGATE KEY BY READING THE            
063000*        LAST SALE-ID ALREADY ON SALES-TRAN-OUT.                          
063100 705-FIND-HIGH-SALE-ID.                                                   
063200     MOVE 'N' TO WS-EOF-SALEOUT-SCAN-SW.                                  
063300     PERFORM 706-HIGH-KEY-LOOP THRU 706-EXIT                              
063400         UNTIL WS-EOF-SALEOUT-SCAN.                                       
063500     CLOSE SALES-TRAN-OUT.                                                
063600     OPEN INPUT SALES-TRAN-OUT.                                           
063700     MOVE 'N' TO WS-EOF-SALEOUT-SCAN-SW.                                  
063800 705-EXIT.                                                                
063900     EXIT.                                                                
064000*                                                                         
064100 706-HIGH-KEY-LOOP.                                                       
064200     READ SALES-TRAN-OUT                                                  
064300         AT END                                                           
064400             MOVE 'Y' TO WS-EOF-SALEOUT-SCAN-SW                           
064500     END-READ.                                                            
064600     IF NOT WS-EOF-SALEOUT-SCAN                                           
064700         IF SALE-ID > WS-NEXT-SALE-ID                                     
064800             MOVE SALE-ID TO WS-NEXT-SALE-ID                              
064900         END-IF                                                           
065000     END-IF.                                                              
065100 706-EXIT.                                                                
065200     EXIT.                                                                
065300*                                                                         
065400 710-READ-SALEIN.                                                         
065500     READ SALES-TRAN-IN INTO SALE-RECORD                                  
065600         AT END                                                           
065700             MOVE 'Y' TO WS-EOF-SALEIN-SW                                 
065800     END-READ.                                                            
065900 710-EXIT.                                                                
066000     EXIT.                                                                
066100*                                                                         
066200*        MERGES THE WORK FILE OF NEWLY POSTED/UPDATED SALES BACK          
066300*        ONTO SALES-TRAN-OUT SO THE NEXT PASS SEES THIS RUN'S             
066400*        WORK - THE SAME CLOSE-AND-COPY PATTERN SAM3ABND USES TO          
066500*        REFRESH CUSTOMER-FILE-OUT.                                       
066600 790-CLOSE-FILES.                                                         
066700     CLOSE SALES-TRAN-OUT.                                                
066800     CLOSE SALES-TRAN-WORK.                                               
066900     OPEN EXTEND SALES-TRAN-OUT.                                          
067000     OPEN INPUT SALES-TRAN-WORK.                                          
067100     MOVE 'N' TO WS-EOF-SALEOUT-SCAN-SW.                                  
067200     PERFORM 795-COPY-WORK-LOOP THRU 795-EXIT                             
067300         UNTIL WS-EOF-SALEOUT-SCAN.                                       
067400     CLOSE SALES-TRAN-OUT.                                                
067500     CLOSE SALES-TRAN-WORK.                                               
067600     CLOSE VEHICLE-MASTER.                                                
067700     CLOSE CUSTOMER-MASTER.                                               
067800     CLOSE SALES-TRAN-IN.                                                 
067900     CLOSE REJECTS-REPORT.                                                
068000 790-EXIT.                                                                
068100     EXIT.                                                                
068200*                                                                         
068300 795-COPY-WORK-LOOP.                                                      
068400     READ SALES-TRAN-WORK                                                 
068500         AT END                                                           
068600             MOVE 'Y' TO WS-EOF-SALEOUT-SCAN-SW                           
068700     END-READ.                                                            
068800     IF NOT WS-EOF-SALEOUT-SCAN                                           
068900         WRITE SALES-TRAN-OUT-REC FROM SALES-TRAN-WORK-REC                
069000     END-IF.                                                              
069100 795-EXIT.                                                                
069200     EXIT.                                                                
