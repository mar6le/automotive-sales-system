000100*****************************************************************         
000200*   COPY MEMBER   = SALECOPY                                              
000300*                                                                         
000400*   DESCRIPTIVE NAME = SALE TRANSACTION / SALE MASTER LAYOUT              
000500*                                                                         
000600*   USED BY = SALEPOST (INPUT TRANSACTION AND OUTPUT SALE RECORD),        
000700*             SALERPT (INPUT, SEQUENTIAL BY SALE-ID)                      
000800*                                                                         
000900*   FUNCTION = ONE ENTRY PER VEHICLE SALE.  CARRIES PRICING,              
001000*              FINANCING, COMMISSION, WARRANTY AND DELIVERY DATA          
001100*              FOR A SINGLE TRANSACTION BETWEEN ONE VEHICLE AND           
001200*              ONE CUSTOMER.  THE SAME LAYOUT SERVES AS THE INPUT         
001300*              TRANSACTION RECORD (SALE-TRAN-CODE DRIVES THE              
001400*              ACTION IN SALEPOST) AND AS THE POSTED SALE RECORD          
001500*              WRITTEN TO SALES-TRANSACTION-OUT.                          
001600*                                                                         
001700*-----------------------------------------------------------------        
001800*   CHANGE HISTORY                                                        
001900*-----------------------------------------------------------------        
002000*   09/19/89  RD   INITIAL RELEASE - TICKET DLR-0003                      
002100*   05/02/91  RD   ADDED SALE-TRADE-IN-VALUE, SALE-FINANCING-AMT          
002200*   03/15/94  TW   ADDED WARRANTY FIELDS FOR THE NEW EXTENDED             
002300*                  WARRANTY PROGRAM - TICKET DLR-0117                     
002400*   01/07/99  MI   Y2K REMEDIATION - SALE-DATE, SALE-DELIVERY-DT          
002500*                  EXPANDED FROM 6-DIGIT YYMMDD TO CCYYMMDD               
002600*   08/23/02  SP   ADDED SALE-TRAN-CODE AND SALE-CANCEL-REASON SO         
002700*                  ONE LAYOUT CAN DRIVE ADD/APPROVE/COMPLETE/             
002800*                  CANCEL/UPDATE ACTIONS THROUGH SALEPOST                 
002900*-----------------------------------------------------------------        
003000*                                                                         
003100 01  SALE-RECORD.                                                         
003200*                                                                         
003300*        TRANSACTION-CODE DRIVES SALEPOST DISPATCH - NOT PART OF          
003400*        THE PERMANENT SALE RECORD, BLANK ON THE POSTED OUTPUT.           
003500     05  SALE-TRAN-CODE              PIC X(08).                           
003600         88  SALE-TRAN-POST             VALUE 'POST    '.                 
003700         88  SALE-TRAN-APPROVE          VALUE 'APPROVE '.                 
003800         88  SALE-TRAN-COMPLETE         VALUE 'COMPLETE'.                 
003900         88  SALE-TRAN-CANCEL           VALUE 'CANCEL  '.                 
004000         88  SALE-TRAN-UPDATE           VALUE 'UPDATE  '.                 
004100*                                                                         
004200*        ------------------------------------------------                 
004300*        SURROGATE KEY - ASSIGNED BY SALEPOST AT 270-WRITE-POSTED         
004400*        ------------------------------------------------                 
004500     05  SALE-ID                     PIC 9(09).                           
004600     05  SALE-VEH-ID                 PIC 9(09).                           
004700     05  SALE-CUST-ID                PIC 9(09).                           
004800*                                                                         
004900*        SALE-DATE IS CCYYMMDD.  THE -GRP REDEFINES GIVES THE             
005000*        CENTURY, YEAR, MONTH AND DAY AS SEPARATE TWO-DIGIT               
005100*        GROUPS FOR THE MONTHLY BREAKDOWN IN SALERPT.                     
005200     05  SALE-DATE                   PIC 9(08).                           
005300     05  SALE-DATE-GRP REDEFINES SALE-DATE.                               
005400         10  SALE-DT-CENT            PIC 9(02).                           
005500         10  SALE-DT-YR              PIC 9(02).                           
005600         10  SALE-DT-MO              PIC 9(02).                           
005700         10  SALE-DT-DA              PIC 9(02).                           
005800*                                                                         
005900*        MONEY FIELDS CARRIED PACKED - SHOP STANDARD FOR ALL              
006000*        DOLLAR-AND-CENTS FIELDS (SEE CALCCOST, SAM3ABND).                
006100     05  SALE-PRICE                  PIC S9(08)V99 COMP-3.                
006200     05  SALE-DOWN-PAYMENT           PIC S9(08)V99 COMP-3.                
006300     05  SALE-TRADE-IN-VALUE         PIC S9(08)V99 COMP-3.                
006400     05  SALE-FINANCING-AMT          PIC S9(08)V99 COMP-3.                
006500     05  SALE-INTEREST-RATE          PIC S9(03)V9(02) COMP-3.             
006600     05  SALE-LOAN-TERM-MOS          PIC 9(03) COMP.                      
006700     05  SALE-MONTHLY-PAYMENT        PIC S9(08)V99 COMP-3.                
006800*                                                                         
006900     05  SALE-PAYMENT-METHOD         PIC X(11).                           
007000         88  SALE-PAY-CASH              VALUE 'CASH'.                     
007100         88  SALE-PAY-FINANCING         VALUE 'FINANCING'.                
007200         88  SALE-PAY-LEASE             VALUE 'LEASE'.                    
007300         88  SALE-PAY-TRADE-IN          VALUE 'TRADE_IN'.                 
007400         88  SALE-PAY-COMBINATION       VALUE 'COMBINATION'.              
007500*                                                                         
007600     05  SALE-STATUS                 PIC X(09).                           
007700         88  SALE-STAT-PENDING          VALUE 'PENDING'.                  
007800         88  SALE-STAT-APPROVED         VALUE 'APPROVED'.                 
007900         88  SALE-STAT-COMPLETED        VALUE 'COMPLETED'.                
008000         88  SALE-STAT-CANCELLED        VALUE 'CANCELLED'.                
008100         88  SALE-STAT-REFUNDED         VALUE 'REFUNDED'.                 
008200*                                                                         
008300     05  SALE-SALESPERSON-NAME       PIC X(30).                           
008400     05  SALE-SALESPERSON-EMAIL      PIC X(40).                           
008500     05  SALE-COMMISSION-RATE        PIC S9(03)V9(02) COMP-3.             
008600     05  SALE-COMMISSION-AMOUNT      PIC S9(08)V99 COMP-3.                
008700*                                                                         
008800     05  SALE-WARRANTY-MONTHS        PIC 9(03) COMP.                      
008900     05  SALE-EXT-WARRANTY-SW        PIC X(01).                           
009000         88  SALE-HAS-EXT-WARRANTY      VALUE 'Y'.                        
009100     05  SALE-EXT-WARRANTY-COST      PIC S9(08)V99 COMP-3.                
009200*                                                                         
009300     05  SALE-DELIVERY-DATE          PIC 9(08).                           
009400     05  SALE-DELIVERY-ADDRESS       PIC X(40).                           
009500*                                                                         
009600     05  SALE-CONTRACT-SIGNED-TS     PIC 9(08).                           
009700     05  SALE-FINALIZED-SW           PIC X(01).                           
009800         88  SALE-IS-FINALIZED          VALUE 'Y'.                        
009900*                                                                         
010000     05  SALE-CANCEL-REASON          PIC X(40).                           
010100     05  SALE-NOTES                  PIC X(50).                           
010200*                                                                         
010300*        RESERVED FOR FUTURE EXPANSION.                                   
010400     05  FILLER                      PIC X(16).                           
