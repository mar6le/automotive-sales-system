000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF DEALER SYSTEMS GROUP                   
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  SALERPT                                                       
000600*                                                                         
000700* END-OF-RUN ANALYTICS REPORT BUILDER.  RUNS AFTER SALEPOST HAS           
000800* POSTED THE DAY'S SALES.  MAKES THREE PASSES - SALES-TRAN-OUT,           
000900* VEHICLE-MASTER, CUSTOMER-MASTER - BUILDS THE MONTHLY, SALES-            
001000* PERSON, MAKE AND STATE TABLES IN WORKING STORAGE, THEN PRINTS           
001100* THE WHOLE SALES-SUMMARY-REPORT IN ONE PASS OVER THOSE TABLES.           
001200****************************************************************          
001300 IDENTIFICATION DIVISION.                                                 
001400****************************************************************          
001500 PROGRAM-ID.  SALERPT.                                                    
001600 AUTHOR. R DELACROIX.                                                     
001700 INSTALLATION. DEALER SYSTEMS GROUP.                                      
001800 DATE-WRITTEN. 10/04/89.                                                  
001900 DATE-COMPILED. 10/04/89.                                                 
002000 SECURITY. NON-CONFIDENTIAL.                                              
002100*                                                                         
002200*-----------------------------------------------------------------        
002300*   CHANGE HISTORY                                                        
002400*-----------------------------------------------------------------        
002500*   10/04/89  RD   INITIAL RELEASE - TICKET DLR-0004, PRINTED             
002600*                  STATUS AND PAYMENT-METHOD CONTROL BREAKS ONLY          
002700*   03/15/94  TW   ADDED 220 SALESPERSON PERFORMANCE SECTION AND          
002800*                  THE REVENUE-DESCENDING SORT                            
002900*   01/07/99  MI   Y2K REMEDIATION - MONTHLY BREAKDOWN KEY WAS            
003000*                  YYMM, NOW CCYYMM                                       
003100*   08/23/02  SP   ADDED 300-310 INVENTORY ANALYTICS AND 400-410          
003200*                  CUSTOMER ANALYTICS SECTIONS                            
003300*   07/30/07  KN   ADDED 500-COMPUTE-GROWTH-PROJECTION - TICKET           
003400*                  DLR-0212, PROJECTS DEFAULT-3-MONTH REVENUE AT          
003500*                  A FIXED 5 PERCENT MONTHLY GROWTH RATE                  
003600*-----------------------------------------------------------------        
003700*                                                                         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-370.                                                
004100 OBJECT-COMPUTER. IBM-370.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400*                                                                         
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT VEHICLE-MASTER ASSIGN TO VEHMSTR                              
004800            ORGANIZATION IS INDEXED                                       
004900            ACCESS MODE  IS DYNAMIC                                       
005000            RECORD KEY   IS VEH-ID                                        
005100            FILE STATUS  IS WS-VEHMSTR-STATUS.                            
005200*                                                                         
005300     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTR                            
005400            ORGANIZATION IS INDEXED                                       
005500            ACCESS MODE  IS DYNAMIC                                       
005600            RECORD KEY   IS CUST-ID                                       
005700            FILE STATUS  IS WS-CUSTMSTR-STATUS.                           
005800*                                                                         
005900     SELECT SALES-TRAN-OUT ASSIGN TO SALEOUT                              
006000            ACCESS MODE IS SEQUENTIAL                                     
006100            FILE STATUS IS WS-SALEOUT-STATUS.                             
006200*                                                                         
006300     SELECT SALES-SUMMARY-REPORT ASSIGN TO SUMRPT                         
006400            ACCESS MODE IS SEQUENTIAL                                     
006500            FILE STATUS IS WS-SUMRPT-STATUS.                              
006600*                                                                         
006700****************************************************************          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000*                                                                         
007100 FD  VEHICLE-MASTER                                                       
007200     LABEL RECORDS ARE STANDARD.                                          
007300 COPY VEHCOPY.                                                            
007400*                                                                         
007500 FD  CUSTOMER-MASTER                                                      
007600     LABEL RECORDS ARE STANDARD.                                          
007700 COPY CUSTCOPY.                                                           
007800*                                                                         
007900 FD  SALES-TRAN-OUT                                                       
008000     LABEL RECORDS ARE STANDARD.                                          
008100 COPY SALECOPY.                                                           
008200*                                                                         
008300 FD  SALES-SUMMARY-REPORT                                                 
008400     LABEL RECORDS ARE STANDARD.                                          
008500 COPY SUMCOPY.                                                            
008600*                                                                         
008700****************************************************************          
008800 WORKING-STORAGE SECTION.                                                 
008900****************************************************************          
009000*                                                                         
009100 01  WS-FILE-STATUSES.                                                    
009200     05  WS-VEHMSTR-STATUS          PIC X(02).                            
009300         88  WS-VEHMSTR-OK             VALUE '00'.                        
009400         88  WS-VEHMSTR-NOTFND         VALUE '23' '10'.                   
009500     05  WS-CUSTMSTR-STATUS         PIC X(02).                            
009600         88  WS-CUSTMSTR-OK            VALUE '00'.                        
009700         88  WS-CUSTMSTR-NOTFND        VALUE '23' '10'.                   
009800     05  WS-SALEOUT-STATUS          PIC X(02).                            
009900     05  WS-SUMRPT-STATUS           PIC X(02).                            
010000*                                                                         
010100 01  WS-SWITCHES.                                                         
010200     05  WS-EOF-SALEOUT-SW          PIC X(01) VALUE 'N'.                  
010300         88  WS-EOF-SALEOUT            VALUE 'Y'.                         
010400*                                                                         
010500*        RUN DATE - PRINTED ON THE REPORT HEADING LINE.                   
010600 01  WS-RUN-DATE-FIELDS.                                                  
010700     05  WS-RUN-DATE                PIC 9(08).                            
010800     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.                           
010900         10  WS-RUN-CENT            PIC 9(02).                            
011000         10  WS-RUN-YR              PIC 9(02).                            
011100         10  WS-RUN-MO              PIC 9(02).                            
011200         10  WS-RUN-DA              PIC 9(02).                            
011300     05  WS-CURRENT-DATE-FLD.                                             
011400         10  WS-CURR-YY             PIC 9(02).                            
011500         10  WS-CURR-MM             PIC 9(02).                            
011600         10  WS-CURR-DD             PIC 9(02).                            
011700*                                                                         
011800 01  WS-PASS-COUNTS.                                                      
011900     05  NUM-SALE-READ              PIC 9(07) COMP.                       
012000     05  NUM-VEH-READ               PIC 9(07) COMP.                       
012100     05  NUM-CUST-READ              PIC 9(07) COMP.                       
012200*                                                                         
012300*        END-OF-RUN REPORT PASS 1 - MONTHLY BREAKDOWN OF COMPLETED        
012400*        SALES, ASCENDING CCYYMM.  BUILT UNSORTED AND SORTED IN           
012500*        PLACE AT 218 - THE TABLE IS SMALL ENOUGH A BUBBLE PASS           
012600*        IS CHEAPER THAN A SORT STEP.                                     
012700 77  WS-CAND-MONTH-KEY               PIC 9(06).                           
012800*                                                                         
012900 01  WS-MONTH-TABLE.                                                      
013000     05  WS-MONTH-TABLE-CTR         PIC 9(03) COMP VALUE ZERO.            
013100     05  WS-MONTH-ENTRY OCCURS 36 TIMES                                   
013200                         INDEXED BY WS-MONTH-IX.                          
013300         10  WS-MONTH-KEY           PIC 9(06).                            
013400         10  WS-MONTH-COUNT         PIC 9(07) COMP.                       
013500         10  WS-MONTH-REVENUE       PIC S9(09)V99 COMP-3.                 
013600*                                                                         
013700*        END-OF-RUN REPORT PASS 2 - PER-SALESPERSON COUNT AND             
013800*        REVENUE FOR COMPLETED SALES, SORTED REVENUE DESCENDING           
013900*        AT 220-SORT-SALESPERSON-TABLE.                                   
014000 01  WS-SALESP-TABLE.                                                     
014100     05  WS-SALESP-TABLE-CTR        PIC 9(03) COMP VALUE ZERO.            
014200     05  WS-SALESP-ENTRY OCCURS 75 TIMES                                  
014300                          INDEXED BY WS-SALESP-IX.                        
014400         10  WS-SALESP-EMAIL        PIC X(40).                            
014500         10  WS-SALESP-COUNT        PIC 9(07) COMP.                       
014600         10  WS-SALESP-REVENUE      PIC S9(09)V99 COMP-3.                 
014700*                                                                         
014800 01  WS-SALESP-SWAP.                                                      
014900     05  WS-SWAP-EMAIL              PIC X(40).                            
015000     05  WS-SWAP-COUNT              PIC 9(07) COMP.                       
015100     05  WS-SWAP-REVENUE            PIC S9(09)V99 COMP-3.                 
015200*                                                                         
015300*        END-OF-RUN REPORT PASS 3 - VEHICLE COUNTS BY MAKE.               
015400 01  WS-MAKE-TABLE.                                                       
015500     05  WS-MAKE-TABLE-CTR          PIC 9(03) COMP VALUE ZERO.            
015600     05  WS-MAKE-ENTRY OCCURS 50 TIMES                                    
015700                        INDEXED BY WS-MAKE-IX.                            
015800         10  WS-MAKE-NAME           PIC X(20).                            
015900         10  WS-MAKE-COUNT          PIC 9(07) COMP.                       
016000*                                                                         
016100*        END-OF-RUN REPORT PASS 4 - CUSTOMER COUNTS BY STATE.             
016200 01  WS-STATE-TABLE.                                                      
016300     05  WS-STATE-TABLE-CTR         PIC 9(03) COMP VALUE ZERO.            
016400     05  WS-STATE-ENTRY OCCURS 60 TIMES                                   
016500                         INDEXED BY WS-STATE-IX.                          
016600         10  WS-STATE-CODE          PIC X(02).                            
016700         10  WS-STATE-COUNT         PIC 9(07) COMP.                       
016800*                                                                         
016900*        SALE-SIDE ACCUMULATORS - CONTROL BREAK 1 (STATUS) AND            
017000*        CONTROL BREAK 2 (PAYMENT METHOD) PLUS THE GRAND TOTALS.          
017100 01  WS-SALE-TOTALS.                                                      
017200     05  WS-PENDING-COUNT           PIC 9(07) COMP.                       
017300     05  WS-APPROVED-COUNT          PIC 9(07) COMP.                       
017400     05  WS-COMPLETED-COUNT         PIC 9(07) COMP.                       
017500     05  WS-CANCELLED-COUNT         PIC 9(07) COMP.                       
017600     05  WS-REFUNDED-COUNT          PIC 9(07) COMP.                       
017700     05  WS-CASH-COUNT              PIC 9(07) COMP.                       
017800     05  WS-FINANCE-COUNT           PIC 9(07) COMP.                       
017900     05  WS-LEASE-COUNT             PIC 9(07) COMP.                       
018000     05  WS-TRADEIN-COUNT           PIC 9(07) COMP.                       
018100     05  WS-COMBO-COUNT             PIC 9(07) COMP.                       
018200     05  WS-REVENUE-TOTAL           PIC S9(09)V99 COMP-3.                 
018300     05  WS-PROFIT-TOTAL            PIC S9(09)V99 COMP-3.                 
018400     05  WS-AVG-SALE-PRICE          PIC S9(08)V99 COMP-3.                 
018500     05  WS-PROFIT-MARGIN-4DEC      PIC S9(01)V9(04) COMP-3.              
018600     05  WS-PROFIT-MARGIN-PCT       PIC S9(03)V99 COMP-3.                 
018700*                                                                         
018800*        VEHICLE-SIDE ACCUMULATORS - INVENTORY ANALYTICS.                 
018900 01  WS-VEH-TOTALS.                                                       
019000     05  WS-AVAIL-COUNT             PIC 9(07) COMP.                       
019100     05  WS-AVAIL-PRICE-TOTAL       PIC S9(09)V99 COMP-3.                 
019200     05  WS-AVAIL-AVG-PRICE         PIC S9(08)V99 COMP-3.                 
019300     05  WS-SOLD-COUNT              PIC 9(07) COMP.                       
019400     05  WS-SOLD-PROFIT-TOTAL       PIC S9(09)V99 COMP-3.                 
019500     05  WS-RESERVED-COUNT          PIC 9(07) COMP.                       
019600     05  WS-MAINT-COUNT             PIC 9(07) COMP.                       
019700     05  WS-TOTAL-VEH-COUNT         PIC 9(07) COMP.                       
019800     05  WS-TURNOVER-4DEC           PIC S9(01)V9(04) COMP-3.              
019900     05  WS-TURNOVER-PCT            PIC S9(03)V99 COMP-3.                 
020000*                                                                         
020100*        CUSTOMER-SIDE ACCUMULATORS - CUSTOMER ANALYTICS.                 
020200 01  WS-CUST-TOTALS.                                                      
020300     05  WS-TOTAL-CUST-COUNT        PIC 9(07) COMP.                       
020400     05  WS-ACTIVE-CUST-COUNT       PIC 9(07) COMP.                       
020500     05  WS-INDIV-COUNT             PIC 9(07) COMP.                       
020600     05  WS-BUSINESS-COUNT          PIC 9(07) COMP.                       
020700     05  WS-FLEET-COUNT             PIC 9(07) COMP.                       
020800     05  WS-SCORED-COUNT            PIC 9(07) COMP.                       
020900     05  WS-SCORE-TOTAL             PIC 9(09) COMP.                       
021000     05  WS-AVG-SCORE               PIC 9(03)V99 COMP-3.                  
021100     05  WS-RETENTION-4DEC          PIC S9(01)V9(04) COMP-3.              
021200     05  WS-RETENTION-PCT           PIC S9(03)V99 COMP-3.                 
021300*                                                                         
021400*        END-OF-RUN REPORT PASS 5 - GROWTH PROJECTION.  HOUSE             
021500*        DEFAULT LOOKS 3 MONTHS AHEAD - NO PARAMETER CARD IS              
021600*        DEFINED FOR THIS RUN, SO THE HORIZON IS FIXED HERE.              
021700 01  WS-GROWTH-FIELDS.                                                    
021800     05  WS-PROJ-MONTHS-AHEAD       PIC 9(02) COMP VALUE 3.               
021900     05  WS-PROJ-IX                 PIC 9(02) COMP.                       
022000     05  WS-PROJ-IX-DISPLAY         PIC 9(02).                            
022100     05  WS-MONTHS-PRESENT          PIC 9(03) COMP.                       
022200     05  WS-AVG-MONTHLY-REVENUE     PIC S9(09)V99 COMP-3.                 
022300     05  WS-PROJ-REVENUE            PIC S9(09)V9(04) COMP-3.              
022400     05  WS-PROJ-REVENUE-2DEC       PIC S9(09)V99 COMP-3.                 
022500     05  WS-OVERALL-AVG-PRICE       PIC S9(08)V99 COMP-3.                 
022600     05  WS-PROJ-SALE-COUNT         PIC 9(07) COMP.                       
022700     05  WS-CONFIDENCE-LEVEL        PIC 9(03) COMP VALUE 75.              
022800     05  WS-PROJ-MONTH-KEY          PIC 9(06).                            
022900     05  WS-PROJ-MONTH-GRP REDEFINES WS-PROJ-MONTH-KEY.                   
023000         10  WS-PROJ-YR             PIC 9(04).                            
023100         10  WS-PROJ-MO             PIC 9(02).                            
023200*                                                                         
023300*        REPORT-LINE WORK AREA - PRINT-VIEW REDEFINES THE SAME            
023400*        STORAGE AS THE HEADING-VIEW, SAME SHAPE AS VEHMSTR'S             
023500*        INV-REPORT-LINE WORK AREA.                                       
023600 01  WS-RPT-LINE-AREA.                                                    
023700     05  WS-RPT-HEAD-VIEW.                                                
023800         10  WS-RPT-HEAD-TEXT       PIC X(74).                            
023900     05  WS-RPT-DETAIL-VIEW REDEFINES WS-RPT-HEAD-VIEW.                   
024000         10  WS-RPT-KEY-OUT         PIC X(20).                            
024100         10  WS-RPT-COUNT-OUT       PIC 9(07).                            
024200         10  WS-RPT-REVENUE-OUT     PIC S9(09)V99.                        
024300         10  WS-RPT-PROFIT-OUT      PIC S9(09)V99.                        
024400         10  WS-RPT-AVGPRICE-OUT    PIC S9(08)V99.                        
024500         10  WS-RPT-MARGIN-OUT      PIC S9(03)V99.                        
024600         10  FILLER                 PIC X(10).                            
024700*                                                                         
024800 77  WS-LOOKUP-VEH-ID                PIC 9(09).                           
024900*                                                                         
025000****************************************************************          
025100 PROCEDURE DIVISION.                                                      
025200****************************************************************          
025300*                                                                         
025400 000-MAIN-CONTROL.                                                        
025500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
025600     PERFORM 200-ACCUM-SALE-PASS THRU 200-EXIT.                           
025700     PERFORM 300-ACCUM-VEHICLE-PASS THRU 300-EXIT.                        
025800     PERFORM 400-ACCUM-CUSTOMER-PASS THRU 400-EXIT.                       
025900     PERFORM 450-COMPUTE-DERIVED-RATES THRU 450-EXIT.                     
026000     PERFORM 220-SORT-SALESPERSON-TABLE THRU 220-EXIT.                    
026100     PERFORM 500-COMPUTE-GROWTH-PROJECTION THRU 500-EXIT.                 
026200     PERFORM 600-PRINT-REPORT THRU 600-EXIT.                              
026300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
026400     STOP RUN.                                                            
026500*                                                                         
026600*        END-OF-RUN REPORT PASSES 1-2 - ONE SEQUENTIAL PASS OVER          
026700*        SALES-TRAN-OUT BUILDING THE STATUS/PAYMENT-METHOD                
026800*        CONTROL TOTALS, THE MONTHLY BREAKDOWN AND THE                    
026900*        SALESPERSON PERFORMANCE TABLE.                                   
027000 200-ACCUM-SALE-PASS.                                                     
027100     PERFORM 205-SALE-SCAN-LOOP THRU 205-EXIT                             
027200         UNTIL WS-EOF-SALEOUT.                                            
027300 200-EXIT.                                                                
027400     EXIT.                                                                
027500*                                                                         
027600 205-SALE-SCAN-LOOP.                                                      
027700     READ SALES-TRAN-OUT                                                  
027800         AT END                                                           
027900             MOVE 'Y' TO WS-EOF-SALEOUT-SW                                
028000     END-READ.                                                            
028100     IF NOT WS-EOF-SALEOUT                                                
028200         ADD 1 TO NUM-SALE-READ                                           
028300         PERFORM 210-CLASSIFY-SALE THRU 210-EXIT                          
028400     END-IF.                                                              
028500 205-EXIT.                                                                
028600     EXIT.                                                                
028700*                                                                         
028800 210-CLASSIFY-SALE.                                                       
028900     EVALUATE TRUE                                                        
029000         WHEN SALE-STAT-PENDING                                           
029100             ADD 1 TO WS-PENDING-COUNT                                    
029200         WHEN SALE-STAT-APPROVED                                          
029300             ADD 1 TO WS-APPROVED-COUNT                                   
029400         WHEN SALE-STAT-COMPLETED                                         
029500             ADD 1 TO WS-COMPLETED-COUNT                                  
029600             ADD SALE-PRICE TO WS-REVENUE-TOTAL                           
029700             PERFORM 215-ACCUM-COMPLETED-SALE THRU 215-EXIT               
029800         WHEN SALE-STAT-CANCELLED                                         
029900             ADD 1 TO WS-CANCELLED-COUNT                                  
030000         WHEN SALE-STAT-REFUNDED                                          
030100             ADD 1 TO WS-REFUNDED-COUNT                                   
030200     END-EVALUATE.                                                        
030300     EVALUATE TRUE                                                        
030400         WHEN SALE-PAY-CASH                                               
030500             ADD 1 TO WS-CASH-COUNT                                       
030600         WHEN SALE-PAY-FINANCING                                          
030700             ADD 1 TO WS-FINANCE-COUNT                                    
030800         WHEN SALE-PAY-LEASE                                              
030900             ADD 1 TO WS-LEASE-COUNT                                      
031000         WHEN SALE-PAY-TRADE-IN                                           
031100             ADD 1 TO WS-TRADEIN-COUNT                                    
031200         WHEN SALE-PAY-COMBINATION                                        
031300             ADD 1 TO WS-COMBO-COUNT                                      
031400     END-EVALUATE.                                                        
031500 210-EXIT.                                                                
031600     EXIT.                                                                
031700*                                                                         
031800*        TOTAL PROFIT FOR A COMPLETED SALE - RANDOM READ OF               
031900*        VEHICLE-MASTER FOR THE PURCHASE PRICE, THEN ROLLS THE            
032000*        SALE INTO ITS MONTH AND SALESPERSON TABLE ENTRIES.               
032100 215-ACCUM-COMPLETED-SALE.                                                
032200     MOVE SALE-VEH-ID TO WS-LOOKUP-VEH-ID.                                
032300     MOVE SALE-VEH-ID TO VEH-ID.                                          
032400     READ VEHICLE-MASTER                                                  
032500         INVALID KEY                                                      
032600             MOVE ZERO TO VEH-PURCHASE-PRICE                              
032700     END-READ.                                                            
032800     COMPUTE WS-PROFIT-TOTAL = WS-PROFIT-TOTAL +                          
032900         SALE-PRICE - VEH-PURCHASE-PRICE +                                
033000         SALE-EXT-WARRANTY-COST - SALE-COMMISSION-AMOUNT.                 
033100     PERFORM 216-ACCUM-MONTH-TABLE THRU 216-EXIT.                         
033200     PERFORM 217-ACCUM-SALESP-TABLE THRU 217-EXIT.                        
033300 215-EXIT.                                                                
033400     EXIT.                                                                
033500*                                                                         
033600*        THE CCYYMM KEY IS BUILT BY ARITHMETIC, NOT BY MOVING             
033700*        EACH DATE PIECE INTO A SUBSTRING - WS-MONTH-KEY IS A             
033800*        NUMERIC ITEM AND A NUMERIC MOVE DECIMAL-ALIGNS RATHER            
033900*        THAN INSERTING DIGITS POSITIONALLY.                              
034000 216-ACCUM-MONTH-TABLE.                                                   
034100     COMPUTE WS-CAND-MONTH-KEY =                                          
034200         SALE-DT-CENT * 10000 + SALE-DT-YR * 100 + SALE-DT-MO.            
034300     SET WS-MONTH-IX TO 1.                                                
034400     SEARCH WS-MONTH-ENTRY                                                
034500         AT END                                                           
034600             ADD 1 TO WS-MONTH-TABLE-CTR                                  
034700             SET WS-MONTH-IX TO WS-MONTH-TABLE-CTR                        
034800             MOVE WS-CAND-MONTH-KEY TO                                    
034900                 WS-MONTH-KEY (WS-MONTH-IX)                               
035000             MOVE 1 TO WS-MONTH-COUNT (WS-MONTH-IX)                       
035100             MOVE SALE-PRICE TO WS-MONTH-REVENUE (WS-MONTH-IX)            
035200         WHEN WS-MONTH-KEY (WS-MONTH-IX) = WS-CAND-MONTH-KEY              
035300             ADD 1 TO WS-MONTH-COUNT (WS-MONTH-IX)                        
035400             ADD SALE-PRICE TO WS-MONTH-REVENUE (WS-MONTH-IX)             
035500     END-SEARCH.                                                          
035600 216-EXIT.                                                                
035700     EXIT.                                                                
035800*                                                                         
035900 217-ACCUM-SALESP-TABLE.                                                  
036000     SET WS-SALESP-IX TO 1.                                               
036100     SEARCH WS-SALESP-ENTRY                                               
036200         AT END                                                           
036300             ADD 1 TO WS-SALESP-TABLE-CTR                                 
036400             SET WS-SALESP-IX TO WS-SALESP-TABLE-CTR                      
036500             MOVE SALE-SALESPERSON-EMAIL TO                               
036600                 WS-SALESP-EMAIL (WS-SALESP-IX)                           
036700             MOVE 1 TO WS-SALESP-COUNT (WS-SALESP-IX)                     
036800             MOVE SALE-PRICE TO                                           
036900                 WS-SALESP-REVENUE (WS-SALESP-IX)                         
037000         WHEN WS-SALESP-EMAIL (WS-SALESP-IX) =                            
037100                 SALE-SALESPERSON-EMAIL                                   
037200             ADD 1 TO WS-SALESP-COUNT (WS-SALESP-IX)                      
037300             ADD SALE-PRICE TO                                            
037400                 WS-SALESP-REVENUE (WS-SALESP-IX)                         
037500     END-SEARCH.                                                          
037600 217-EXIT.                                                                
037700     EXIT.                                                                
037800*                                                                         
037900*        SIMPLE BUBBLE PASS - THE SALESPERSON TABLE IS SMALL              
038000*        ENOUGH THAT A SORT STEP WOULD BE OVERKILL.  DESCENDING           
038100*        BY REVENUE PER END-OF-RUN REPORT PASS 2.                         
038200 220-SORT-SALESPERSON-TABLE.                                              
038300     IF WS-SALESP-TABLE-CTR > 1                                           
038400         PERFORM 225-BUBBLE-OUTER-LOOP THRU 225-EXIT                      
038500             VARYING WS-SALESP-IX FROM 1 BY 1                             
038600             UNTIL WS-SALESP-IX >= WS-SALESP-TABLE-CTR                    
038700     END-IF.                                                              
038800 220-EXIT.                                                                
038900     EXIT.                                                                
039000*                                                                         
039100 225-BUBBLE-OUTER-LOOP.                                                   
039200     SET WS-MONTH-IX TO WS-SALESP-IX.                                     
039300     SET WS-MONTH-IX UP BY 1.                                             
039400     PERFORM 226-BUBBLE-INNER-LOOP THRU 226-EXIT                          
039500         VARYING WS-MONTH-IX FROM WS-MONTH-IX BY 1                        
039600         UNTIL WS-MONTH-IX > WS-SALESP-TABLE-CTR.                         
039700 225-EXIT.                                                                
039800     EXIT.                                                                
039900*                                                                         
040000 226-BUBBLE-INNER-LOOP.                                                   
040100     IF WS-SALESP-REVENUE (WS-MONTH-IX) >                                 
040200             WS-SALESP-REVENUE (WS-SALESP-IX)                             
040300         MOVE WS-SALESP-ENTRY (WS-SALESP-IX) TO WS-SALESP-SWAP            
040400         MOVE WS-SALESP-ENTRY (WS-MONTH-IX) TO                            
040500             WS-SALESP-ENTRY (WS-SALESP-IX)                               
040600         MOVE WS-SALESP-SWAP TO WS-SALESP-ENTRY (WS-MONTH-IX)             
040700     END-IF.                                                              
040800 226-EXIT.                                                                
040900     EXIT.                                                                
041000*                                                                         
041100*        END-OF-RUN REPORT PASS 3 - FULL SEQUENTIAL BROWSE OF             
041200*        VEHICLE-MASTER, SAME START/READ-NEXT IDIOM VEHMSTR               
041300*        USES FOR ITS OWN END-OF-RUN AGGREGATES.                          
041400 300-ACCUM-VEHICLE-PASS.                                                  
041500     MOVE LOW-VALUES TO VEH-ID.                                           
041600     START VEHICLE-MASTER KEY IS NOT LESS THAN VEH-ID                     
041700         INVALID KEY                                                      
041800             MOVE 'Y' TO WS-VEHMSTR-STATUS                                
041900     END-START.                                                           
042000     IF WS-VEHMSTR-OK                                                     
042100         PERFORM 305-VEH-SCAN-LOOP THRU 305-EXIT                          
042200             UNTIL WS-VEHMSTR-NOTFND                                      
042300     END-IF.                                                              
042400 300-EXIT.                                                                
042500     EXIT.                                                                
042600*                                                                         
042700 305-VEH-SCAN-LOOP.                                                       
042800     READ VEHICLE-MASTER NEXT RECORD                                      
042900         AT END                                                           
043000             SET WS-VEHMSTR-NOTFND TO TRUE                                
043100     END-READ.                                                            
043200     IF WS-VEHMSTR-OK                                                     
043300         ADD 1 TO WS-TOTAL-VEH-COUNT                                      
043400         PERFORM 310-ACCUM-VEHICLE THRU 310-EXIT                          
043500     END-IF.                                                              
043600 305-EXIT.                                                                
043700     EXIT.                                                                
043800*                                                                         
043900 310-ACCUM-VEHICLE.                                                       
044000     EVALUATE TRUE                                                        
044100         WHEN VEH-STATUS-AVAILABLE                                        
044200             ADD 1 TO WS-AVAIL-COUNT                                      
044300             ADD VEH-SELLING-PRICE TO WS-AVAIL-PRICE-TOTAL                
044400         WHEN VEH-STATUS-SOLD                                             
044500             ADD 1 TO WS-SOLD-COUNT                                       
044600             ADD VEH-SELLING-PRICE TO WS-SOLD-PROFIT-TOTAL                
044700             SUBTRACT VEH-PURCHASE-PRICE FROM                             
044800                 WS-SOLD-PROFIT-TOTAL                                     
044900         WHEN VEH-STATUS-RESERVED                                         
045000             ADD 1 TO WS-RESERVED-COUNT                                   
045100         WHEN VEH-STATUS-MAINTENANCE                                      
045200             ADD 1 TO WS-MAINT-COUNT                                      
045300     END-EVALUATE.                                                        
045400     PERFORM 315-ACCUM-MAKE-TABLE THRU 315-EXIT.                          
045500 310-EXIT.                                                                
045600     EXIT.                                                                
045700*                                                                         
045800 315-ACCUM-MAKE-TABLE.                                                    
045900     SET WS-MAKE-IX TO 1.                                                 
046000     SEARCH WS-MAKE-ENTRY                                                 
046100         AT END                                                           
046200             ADD 1 TO WS-MAKE-TABLE-CTR                                   
046300             SET WS-MAKE-IX TO WS-MAKE-TABLE-CTR                          
046400             MOVE VEH-MAKE TO WS-MAKE-NAME (WS-MAKE-IX)                   
046500             MOVE 1 TO WS-MAKE-COUNT (WS-MAKE-IX)                         
046600         WHEN WS-MAKE-NAME (WS-MAKE-IX) = VEH-MAKE                        
046700             ADD 1 TO WS-MAKE-COUNT (WS-MAKE-IX)                          
046800     END-SEARCH.                                                          
046900 315-EXIT.                                                                
047000     EXIT.                                                                
047100*                                                                         
047200*        END-OF-RUN REPORT PASS 4 - FULL SEQUENTIAL BROWSE OF             
047300*        CUSTOMER-MASTER.                                                 
047400 400-ACCUM-CUSTOMER-PASS.                                                 
047500     MOVE LOW-VALUES TO CUST-ID.                                          
047600     START CUSTOMER-MASTER KEY IS NOT LESS THAN CUST-ID                   
047700         INVALID KEY                                                      
047800             MOVE 'Y' TO WS-CUSTMSTR-STATUS                               
047900     END-START.                                                           
048000     IF WS-CUSTMSTR-OK                                                    
048100         PERFORM 405-CUST-SCAN-LOOP THRU 405-EXIT                         
048200             UNTIL WS-CUSTMSTR-NOTFND                                     
048300     END-IF.                                                              
048400 400-EXIT.                                                                
048500     EXIT.                                                                
048600*                                                                         
048700 405-CUST-SCAN-LOOP.                                                      
048800     READ CUSTOMER-MASTER NEXT RECORD                                     
048900         AT END                                                           
049000             SET WS-CUSTMSTR-NOTFND TO TRUE                               
049100     END-READ.                                                            
049200     IF WS-CUSTMSTR-OK                                                    
049300         ADD 1 TO WS-TOTAL-CUST-COUNT                                     
049400         PERFORM 410-ACCUM-CUSTOMER THRU 410-EXIT                         
049500     END-IF.                                                              
049600 405-EXIT.                                                                
049700     EXIT.                                                                
049800*                                                                         
049900 410-ACCUM-CUSTOMER.                                                      
050000     IF CUST-IS-ACTIVE                                                    
050100         ADD 1 TO WS-ACTIVE-CUST-COUNT                                    
050200     END-IF.                                                              
050300     EVALUATE TRUE                                                        
050400         WHEN CUST-TYPE-INDIVIDUAL                                        
050500             ADD 1 TO WS-INDIV-COUNT                                      
050600         WHEN CUST-TYPE-BUSINESS                                          
050700             ADD 1 TO WS-BUSINESS-COUNT                                   
050800         WHEN CUST-TYPE-FLEET                                             
050900             ADD 1 TO WS-FLEET-COUNT                                      
051000     END-EVALUATE.                                                        
051100     IF CUST-CREDIT-SCORE > ZERO                                          
051200         ADD 1 TO WS-SCORED-COUNT                                         
051300         ADD CUST-CREDIT-SCORE TO WS-SCORE-TOTAL                          
051400     END-IF.                                                              
051500     PERFORM 415-ACCUM-STATE-TABLE THRU 415-EXIT.                         
051600 410-EXIT.                                                                
051700     EXIT.                                                                
051800*                                                                         
051900 415-ACCUM-STATE-TABLE.                                                   
052000     SET WS-STATE-IX TO 1.                                                
052100     SEARCH WS-STATE-ENTRY                                                
052200         AT END                                                           
052300             ADD 1 TO WS-STATE-TABLE-CTR                                  
052400             SET WS-STATE-IX TO WS-STATE-TABLE-CTR                        
052500             MOVE CUST-STATE TO WS-STATE-CODE (WS-STATE-IX)               
052600             MOVE 1 TO WS-STATE-COUNT (WS-STATE-IX)                       
052700         WHEN WS-STATE-CODE (WS-STATE-IX) = CUST-STATE                    
052800             ADD 1 TO WS-STATE-COUNT (WS-STATE-IX)                        
052900     END-SEARCH.                                                          
053000 415-EXIT.                                                                
053100     EXIT.                                                                
053200*                                                                         
053300*        DERIVED RATIOS FOR THE REPORT - PROFIT MARGIN, AVERAGE           
053400*        SALE PRICE, INVENTORY TURNOVER AND RETENTION RATE.  AN           
053500*        AUDIT FINDING ON THE 1996 REPORT (RATES DID NOT FOOT             
053600*        WHEN RECOMPUTED BY HAND) TRACED TO ROUNDING THE RATIO            
053700*        BEFORE SCALING TO A PERCENT, SO EACH RATE IS NOW HELD            
053800*        TO 4 DECIMALS INTERNALLY AND ROUNDED ONLY AFTER THE              
053900*        TIMES-100.                                                       
054000 450-COMPUTE-DERIVED-RATES.                                               
054100     IF WS-COMPLETED-COUNT > ZERO                                         
054200         COMPUTE WS-AVG-SALE-PRICE ROUNDED =                              
054300             WS-REVENUE-TOTAL / WS-COMPLETED-COUNT                        
054400     ELSE                                                                 
054500         MOVE ZERO TO WS-AVG-SALE-PRICE                                   
054600     END-IF.                                                              
054700     IF WS-REVENUE-TOTAL > ZERO                                           
054800         COMPUTE WS-PROFIT-MARGIN-4DEC ROUNDED =                          
054900             WS-PROFIT-TOTAL / WS-REVENUE-TOTAL                           
055000         COMPUTE WS-PROFIT-MARGIN-PCT ROUNDED =                           
055100             WS-PROFIT-MARGIN-4DEC * 100                                  
055200     ELSE                                                                 
055300         MOVE ZERO TO WS-PROFIT-MARGIN-PCT                                
055400     END-IF.                                                              
055500     IF WS-AVAIL-COUNT > ZERO                                             
055600         COMPUTE WS-AVAIL-AVG-PRICE ROUNDED =                             
055700             WS-AVAIL-PRICE-TOTAL / WS-AVAIL-COUNT                        
055800     ELSE                                                                 
055900         MOVE ZERO TO WS-AVAIL-AVG-PRICE                                  
056000     END-IF.                                                              
056100     IF WS-TOTAL-VEH-COUNT > ZERO AND WS-SOLD-COUNT > ZERO                
056200         COMPUTE WS-TURNOVER-4DEC ROUNDED =                               
056300             WS-SOLD-COUNT / WS-TOTAL-VEH-COUNT                           
056400         COMPUTE WS-TURNOVER-PCT ROUNDED =                                
056500             WS-TURNOVER-4DEC * 100                                       
056600     ELSE                                                                 
056700         MOVE ZERO TO WS-TURNOVER-PCT                                     
056800     END-IF.                                                              
056900     IF WS-SCORED-COUNT > ZERO                                            
057000         COMPUTE WS-AVG-SCORE ROUNDED =                                   
057100             WS-SCORE-TOTAL / WS-SCORED-COUNT                             
057200     ELSE                                                                 
057300         MOVE ZERO TO WS-AVG-SCORE                                        
057400     END-IF.                                                              
057500     IF WS-TOTAL-CUST-COUNT > ZERO                                        
057600         COMPUTE WS-RETENTION-4DEC ROUNDED =                              
057700             WS-ACTIVE-CUST-COUNT / WS-TOTAL-CUST-COUNT                   
057800         COMPUTE WS-RETENTION-PCT ROUNDED =                               
057900             WS-RETENTION-4DEC * 100                                      
058000     ELSE                                                                 
058100         MOVE ZERO TO WS-RETENTION-PCT                                    
058200     END-IF.                                                              
058300 450-EXIT.                                                                
058400     EXIT.                                                                
058500*                                                                         
058600*        END-OF-RUN REPORT PASS 5 - AVERAGE MONTHLY REVENUE OVER          
058700*        THE MONTHS PRESENT, THEN COMPOUNDED 5 PERCENT A MONTH            
058800*        FOR WS-PROJ-MONTHS-AHEAD MONTHS.  ROUNDING EACH MONTH'S          
058900*        FIGURE BEFORE COMPOUNDING THE NEXT USED TO DRIFT THE             
059000*        PROJECTION A FEW DOLLARS OFF BY MONTH SIX, SO FULL               
059100*        PRECISION IS NOW CARRIED FORWARD AND ONLY THE PRINTED            
059200*        FIGURE IS ROUNDED TO 2 DECIMALS.                                 
059300 500-COMPUTE-GROWTH-PROJECTION.                                           
059400     MOVE WS-MONTH-TABLE-CTR TO WS-MONTHS-PRESENT.                        
059500     IF WS-MONTHS-PRESENT > ZERO                                          
059600         COMPUTE WS-AVG-MONTHLY-REVENUE ROUNDED =                         
059700             WS-REVENUE-TOTAL / WS-MONTHS-PRESENT                         
059800     ELSE                                                                 
059900         MOVE ZERO TO WS-AVG-MONTHLY-REVENUE                              
060000     END-IF.                                                              
060100     IF WS-AVG-SALE-PRICE > ZERO                                          
060200         MOVE WS-AVG-SALE-PRICE TO WS-OVERALL-AVG-PRICE                   
060300     ELSE                                                                 
060400         MOVE 25000.00 TO WS-OVERALL-AVG-PRICE                            
060500     END-IF.                                                              
060600     MOVE WS-AVG-MONTHLY-REVENUE TO WS-PROJ-REVENUE.                      
060700     MOVE ZERO TO WS-PROJ-IX.                                             
060800 500-EXIT.                                                                
060900     EXIT.                                                                
061000*                                                                         
061100*        WRITES THE HEADING, THE THREE CONTROL-BREAK SECTIONS,            
061200*        THE SUPPORTING ANALYTICS SECTIONS AND THE GRAND TOTAL            
061300*        LINE.  ALL SECTIONS SHARE THE SAME SUMCOPY ROW SHAPE.            
061400 600-PRINT-REPORT.                                                        
061500     MOVE SPACES TO WS-RPT-HEAD-VIEW.                                     
061600     MOVE 'AUTOMOTIVE SALES SUMMARY REPORT' TO WS-RPT-HEAD-TEXT.          
061700     MOVE WS-RPT-HEAD-VIEW TO SALE-SUMMARY-RECORD.                        
061800     WRITE SALE-SUMMARY-RECORD.                                           
061900     PERFORM 600-REPORT-STATUS-BREAK THRU 600B-EXIT.                      
062000     PERFORM 610-REPORT-PAYMETH-BREAK THRU 610-EXIT.                      
062100     PERFORM 620-REPORT-MONTHLY THRU 620-EXIT.                            
062200     PERFORM 630-REPORT-SALESPERSON THRU 630-EXIT.                        
062300     PERFORM 310-REPORT-INVENTORY THRU 310B-EXIT.                         
062400     PERFORM 410-REPORT-CUSTOMER THRU 410B-EXIT.                          
062500     PERFORM 640-REPORT-GROWTH THRU 640-EXIT.                             
062600     PERFORM 690-REPORT-GRAND-TOTALS THRU 690-EXIT.                       
062700 600-EXIT.                                                                
062800     EXIT.                                                                
062900*                                                                         
063000*        REPORTS SECTION CONTROL BREAK 1 - COUNT PER STATUS.              
063100 600-REPORT-STATUS-BREAK.                                                 
063200     PERFORM 605-WRITE-STATUS-LINE THRU 605-EXIT.                         
063300 600B-EXIT.                                                               
063400     EXIT.                                                                
063500*                                                                         
063600 605-WRITE-STATUS-LINE.                                                   
063700     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
063800     MOVE 'PENDING' TO WS-RPT-KEY-OUT.                                    
063900     MOVE WS-PENDING-COUNT TO WS-RPT-COUNT-OUT.                           
064000     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
064100     WRITE SALE-SUMMARY-RECORD.                                           
064200     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
064300     MOVE 'APPROVED' TO WS-RPT-KEY-OUT.                                   
064400     MOVE WS-APPROVED-COUNT TO WS-RPT-COUNT-OUT.                          
064500     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
064600     WRITE SALE-SUMMARY-RECORD.                                           
064700     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
064800     MOVE 'COMPLETED' TO WS-RPT-KEY-OUT.                                  
064900     MOVE WS-COMPLETED-COUNT TO WS-RPT-COUNT-OUT.                         
065000     MOVE WS-REVENUE-TOTAL TO WS-RPT-REVENUE-OUT.                         
065100     MOVE WS-PROFIT-TOTAL TO WS-RPT-PROFIT-OUT.                           
065200     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
065300     WRITE SALE-SUMMARY-RECORD.                                           
065400     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
065500     MOVE 'CANCELLED' TO WS-RPT-KEY-OUT.                                  
065600     MOVE WS-CANCELLED-COUNT TO WS-RPT-COUNT-OUT.                         
065700     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
065800     WRITE SALE-SUMMARY-RECORD.                                           
065900     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
066000     MOVE 'REFUNDED' TO WS-RPT-KEY-OUT.                                   
066100     MOVE WS-REFUNDED-COUNT TO WS-RPT-COUNT-OUT.                          
066200     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
066300     WRITE SALE-SUMMARY-RECORD.                                           
066400 605-EXIT.                                                                
066500     EXIT.                                                                
066600*                                                                         
066700*        REPORTS SECTION CONTROL BREAK 2 - COUNT PER PAYMENT              
066800*        METHOD.                                                          
066900 610-REPORT-PAYMETH-BREAK.                                                
067000     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
067100     MOVE 'PAY-CASH' TO WS-RPT-KEY-OUT.                                   
067200     MOVE WS-CASH-COUNT TO WS-RPT-COUNT-OUT.                              
067300     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
067400     WRITE SALE-SUMMARY-RECORD.                                           
067500     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
067600     MOVE 'PAY-FINANCING' TO WS-RPT-KEY-OUT.                              
067700     MOVE WS-FINANCE-COUNT TO WS-RPT-COUNT-OUT.                           
067800     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
067900     WRITE SALE-SUMMARY-RECORD.                                           
068000     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
068100     MOVE 'PAY-LEASE' TO WS-RPT-KEY-OUT.                                  
068200     MOVE WS-LEASE-COUNT TO WS-RPT-COUNT-OUT.                             
068300     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
068400     WRITE SALE-SUMMARY-RECORD.                                           
068500     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
068600     MOVE 'PAY-TRADE-IN' TO WS-RPT-KEY-OUT.                               
068700     MOVE WS-TRADEIN-COUNT TO WS-RPT-COUNT-OUT.                           
068800     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
068900     WRITE SALE-SUMMARY-RECORD.                                           
069000     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
069100     MOVE 'PAY-COMBINATION' TO WS-RPT-KEY-OUT.                            
069200     MOVE WS-COMBO-COUNT TO WS-RPT-COUNT-OUT.                             
069300     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
069400     WRITE SALE-SUMMARY-RECORD.                                           
069500 610-EXIT.                                                                
069600     EXIT.                                                                
069700*                                                                         
069800*        END-OF-RUN REPORT PASS 1 - MONTHLY BREAKDOWN, ASCENDING.         
069900*        THE TABLE WAS BUILT IN FIRST-SEEN ORDER; SINCE THE               
070000*        NIGHTLY POSTING RUN APPENDS SALES-TRAN-OUT IN DATE               
070100*        ORDER, THE MONTH TABLE COMES OUT ASCENDING ALREADY AND           
070200*        NO SORT PASS IS NEEDED HERE.                                     
070300 620-REPORT-MONTHLY.                                                      
070400     PERFORM 625-WRITE-MONTH-LINE THRU 625-EXIT                           
070500         VARYING WS-MONTH-IX FROM 1 BY 1                                  
070600         UNTIL WS-MONTH-IX > WS-MONTH-TABLE-CTR.                          
070700 620-EXIT.                                                                
070800     EXIT.                                                                
070900*                                                                         
071000 625-WRITE-MONTH-LINE.                                                    
071100     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
071200     MOVE 'MONTH-' TO WS-RPT-KEY-OUT.                                     
071300     MOVE WS-MONTH-KEY (WS-MONTH-IX) TO                                   
071400         WS-RPT-KEY-OUT (7:6).                                            
071500     MOVE WS-MONTH-COUNT (WS-MONTH-IX) TO WS-RPT-COUNT-OUT.               
071600     MOVE WS-MONTH-REVENUE (WS-MONTH-IX) TO WS-RPT-REVENUE-OUT.           
071700     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
071800     WRITE SALE-SUMMARY-RECORD.                                           
071900 625-EXIT.                                                                
072000     EXIT.                                                                
072100*                                                                         
072200*        END-OF-RUN REPORT PASS 2 - SALESPERSON PERFORMANCE,              
072300*        REVENUE DESCENDING (ALREADY SORTED AT 220), WITH THE             
072400*        AVERAGE SALE VALUE PER SALESPERSON.                              
072500 630-REPORT-SALESPERSON.                                                  
072600     PERFORM 635-WRITE-SALESP-LINE THRU 635-EXIT                          
072700         VARYING WS-SALESP-IX FROM 1 BY 1                                 
072800         UNTIL WS-SALESP-IX > WS-SALESP-TABLE-CTR.                        
072900 630-EXIT.                                                                
073000     EXIT.                                                                
073100*                                                                         
073200 635-WRITE-SALESP-LINE.                                                   
073300     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
073400     MOVE WS-SALESP-EMAIL (WS-SALESP-IX) TO WS-RPT-KEY-OUT.               
073500     MOVE WS-SALESP-COUNT (WS-SALESP-IX) TO WS-RPT-COUNT-OUT.             
073600     MOVE WS-SALESP-REVENUE (WS-SALESP-IX) TO                             
073700         WS-RPT-REVENUE-OUT.                                              
073800     IF WS-SALESP-COUNT (WS-SALESP-IX) > ZERO                             
073900         COMPUTE WS-RPT-AVGPRICE-OUT ROUNDED =                            
074000             WS-SALESP-REVENUE (WS-SALESP-IX) /                           
074100             WS-SALESP-COUNT (WS-SALESP-IX)                               
074200     END-IF.                                                              
074300     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
074400     WRITE SALE-SUMMARY-RECORD.                                           
074500 635-EXIT.                                                                
074600     EXIT.                                                                
074700*                                                                         
074800*        END-OF-RUN REPORT PASS 3 - INVENTORY ANALYTICS, ONE              
074900*        LINE PER STATUS THEN ONE LINE PER MAKE.                          
075000 310-REPORT-INVENTORY.                                                    
075100     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
075200     MOVE 'VEH-AVAILABLE' TO WS-RPT-KEY-OUT.                              
075300     MOVE WS-AVAIL-COUNT TO WS-RPT-COUNT-OUT.                             
075400     MOVE WS-AVAIL-AVG-PRICE TO WS-RPT-AVGPRICE-OUT.                      
075500     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
075600     WRITE SALE-SUMMARY-RECORD.                                           
075700     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
075800     MOVE 'VEH-SOLD' TO WS-RPT-KEY-OUT.                                   
075900     MOVE WS-SOLD-COUNT TO WS-RPT-COUNT-OUT.                              
076000     MOVE WS-SOLD-PROFIT-TOTAL TO WS-RPT-PROFIT-OUT.                      
076100     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
076200     WRITE SALE-SUMMARY-RECORD.                                           
076300     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
076400     MOVE 'VEH-RESERVED' TO WS-RPT-KEY-OUT.                               
076500     MOVE WS-RESERVED-COUNT TO WS-RPT-COUNT-OUT.                          
076600     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
076700     WRITE SALE-SUMMARY-RECORD.                                           
076800     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
076900     MOVE 'VEH-MAINTENANCE' TO WS-RPT-KEY-OUT.                            
077000     MOVE WS-MAINT-COUNT TO WS-RPT-COUNT-OUT.                             
077100     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
077200     WRITE SALE-SUMMARY-RECORD.                                           
077300     PERFORM 315-WRITE-MAKE-LINE THRU 315-EXIT2                           
077400         VARYING WS-MAKE-IX FROM 1 BY 1                                   
077500         UNTIL WS-MAKE-IX > WS-MAKE-TABLE-CTR.                            
077600 310B-EXIT.                                                               
077700     EXIT.                                                                
077800*                                                                         
077900 315-WRITE-MAKE-LINE.                                                     
078000     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
078100     MOVE 'MAKE-' TO WS-RPT-KEY-OUT.                                      
078200     MOVE WS-MAKE-NAME (WS-MAKE-IX) TO WS-RPT-KEY-OUT (6:15).             
078300     MOVE WS-MAKE-COUNT (WS-MAKE-IX) TO WS-RPT-COUNT-OUT.                 
078400     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
078500     WRITE SALE-SUMMARY-RECORD.                                           
078600 315-EXIT2.                                                               
078700     EXIT.                                                                
078800*                                                                         
078900*        END-OF-RUN REPORT PASS 4 - CUSTOMER ANALYTICS, TOTALS            
079000*        LINE THEN ONE LINE PER STATE.                                    
079100 410-REPORT-CUSTOMER.                                                     
079200     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
079300     MOVE 'CUST-TOTALS' TO WS-RPT-KEY-OUT.                                
079400     MOVE WS-TOTAL-CUST-COUNT TO WS-RPT-COUNT-OUT.                        
079500     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
079600     WRITE SALE-SUMMARY-RECORD.                                           
079700     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
079800     MOVE 'CUST-ACTIVE' TO WS-RPT-KEY-OUT.                                
079900     MOVE WS-ACTIVE-CUST-COUNT TO WS-RPT-COUNT-OUT.                       
080000     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
080100     WRITE SALE-SUMMARY-RECORD.                                           
080200     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
080300     MOVE 'CUST-INDIVIDUAL' TO WS-RPT-KEY-OUT.                            
080400     MOVE WS-INDIV-COUNT TO WS-RPT-COUNT-OUT.                             
080500     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
080600     WRITE SALE-SUMMARY-RECORD.                                           
080700     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
080800     MOVE 'CUST-BUSINESS' TO WS-RPT-KEY-OUT.                              
080900     MOVE WS-BUSINESS-COUNT TO WS-RPT-COUNT-OUT.                          
081000     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
081100     WRITE SALE-SUMMARY-RECORD.                                           
081200     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
081300     MOVE 'CUST-FLEET' TO WS-RPT-KEY-OUT.                                 
081400     MOVE WS-FLEET-COUNT TO WS-RPT-COUNT-OUT.                             
081500     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
081600     WRITE SALE-SUMMARY-RECORD.                                           
081700     PERFORM 415-WRITE-STATE-LINE THRU 415-EXIT2                          
081800         VARYING WS-STATE-IX FROM 1 BY 1                                  
081900         UNTIL WS-STATE-IX > WS-STATE-TABLE-CTR.                          
082000 410B-EXIT.                                                               
082100     EXIT.                                                                
082200*                                                                         
082300 415-WRITE-STATE-LINE.                                                    
082400     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
082500     MOVE 'STATE-' TO WS-RPT-KEY-OUT.                                     
082600     MOVE WS-STATE-CODE (WS-STATE-IX) TO WS-RPT-KEY-OUT (7:2).            
082700     MOVE WS-STATE-COUNT (WS-STATE-IX) TO WS-RPT-COUNT-OUT.               
082800     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
082900     WRITE SALE-SUMMARY-RECORD.                                           
083000 415-EXIT2.                                                               
083100     EXIT.                                                                
083200*                                                                         
083300*        END-OF-RUN REPORT PASS 5 - ONE PROJECTED-MONTH LINE PER          
083400*        MONTH AHEAD, COMPOUNDING 5 PERCENT EACH PASS.                    
083500 640-REPORT-GROWTH.                                                       
083600     PERFORM 645-WRITE-GROWTH-LINE THRU 645-EXIT                          
083700         VARYING WS-PROJ-IX FROM 1 BY 1                                   
083800         UNTIL WS-PROJ-IX > WS-PROJ-MONTHS-AHEAD.                         
083900 640-EXIT.                                                                
084000     EXIT.                                                                
084100*                                                                         
084200 645-WRITE-GROWTH-LINE.                                                   
084300     COMPUTE WS-PROJ-REVENUE = WS-PROJ-REVENUE * 1.05.                    
084400     COMPUTE WS-PROJ-REVENUE-2DEC ROUNDED = WS-PROJ-REVENUE.              
084500     IF WS-OVERALL-AVG-PRICE > ZERO                                       
084600         COMPUTE WS-PROJ-SALE-COUNT ROUNDED =                             
084700             WS-PROJ-REVENUE-2DEC / WS-OVERALL-AVG-PRICE                  
084800     ELSE                                                                 
084900         MOVE ZERO TO WS-PROJ-SALE-COUNT                                  
085000     END-IF.                                                              
085100     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
085200     MOVE 'PROJ-MONTH' TO WS-RPT-KEY-OUT.                                 
085300     MOVE WS-PROJ-IX TO WS-PROJ-IX-DISPLAY.                               
085400     MOVE WS-PROJ-IX-DISPLAY TO WS-RPT-KEY-OUT (12:2).                    
085500     MOVE WS-PROJ-SALE-COUNT TO WS-RPT-COUNT-OUT.                         
085600     MOVE WS-PROJ-REVENUE-2DEC TO WS-RPT-REVENUE-OUT.                     
085700     MOVE WS-CONFIDENCE-LEVEL TO WS-RPT-MARGIN-OUT.                       
085800     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
085900     WRITE SALE-SUMMARY-RECORD.                                           
086000 645-EXIT.                                                                
086100     EXIT.                                                                
086200*                                                                         
086300*        FINAL TOTAL LINE - GRAND TOTALS PER THE REPORTS                  
086400*        SECTION: REVENUE, PROFIT, MARGIN %, AVG SALE PRICE,              
086500*        TURNOVER %, RETENTION %.                                         
086600 690-REPORT-GRAND-TOTALS.                                                 
086700     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
086800     MOVE 'GRAND-TOTAL' TO WS-RPT-KEY-OUT.                                
086900     MOVE WS-COMPLETED-COUNT TO WS-RPT-COUNT-OUT.                         
087000     MOVE WS-REVENUE-TOTAL TO WS-RPT-REVENUE-OUT.                         
087100     MOVE WS-PROFIT-TOTAL TO WS-RPT-PROFIT-OUT.                           
087200     MOVE WS-AVG-SALE-PRICE TO WS-RPT-AVGPRICE-OUT.                       
087300     MOVE WS-PROFIT-MARGIN-PCT TO WS-RPT-MARGIN-OUT.                      
087400     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
087500     WRITE SALE-SUMMARY-RECORD.                                           
087600     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
087700     MOVE 'TURNOVER-PCT' TO WS-RPT-KEY-OUT.                               
087800     MOVE WS-TURNOVER-PCT TO WS-RPT-MARGIN-OUT.                           
087900     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
088000     WRITE SALE-SUMMARY-RECORD.                                           
088100     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
088200     MOVE 'RETENTION-PCT' TO WS-RPT-KEY-OUT.                              
088300     MOVE WS-RETENTION-PCT TO WS-RPT-MARGIN-OUT.                          
088400     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
088500     WRITE SALE-SUMMARY-RECORD.                                           
088600     MOVE SPACES TO WS-RPT-DETAIL-VIEW.                                   
088700     MOVE 'AVG-CREDIT-SCORE' TO WS-RPT-KEY-OUT.                           
088800     MOVE WS-AVG-SCORE TO WS-RPT-AVGPRICE-OUT.                            
088900     MOVE WS-RPT-DETAIL-VIEW TO SALE-SUMMARY-RECORD.                      
089000     WRITE SALE-SUMMARY-RECORD.                                           
089100 690-EXIT.                                                                
089200     EXIT.                                                                
089300*                                                                         
089400 700-OPEN-FILES.                                                          
089500     OPEN INPUT VEHICLE-MASTER.                                           
089600     OPEN INPUT CUSTOMER-MASTER.                                          
089700     OPEN INPUT SALES-TRAN-OUT.                                           
089800     OPEN OUTPUT SALES-SUMMARY-REPORT.                                    
089900     ACCEPT WS-CURRENT-DATE-FLD FROM DATE.                                
090000     MOVE 20 TO WS-RUN-CENT.                                              
090100     MOVE WS-CURR-YY TO WS-RUN-YR.                                        
090200     MOVE WS-CURR-MM TO WS-RUN-MO.                                        
090300     MOVE WS-CURR-DD TO WS-RUN-DA.                                        
090400 700-EXIT.                                                                
090500     EXIT.                                                                
090600*                                                                         
090700 790-CLOSE-FILES.                                                         
090800     CLOSE VEHICLE-MASTER.                                                
090900     CLOSE CUSTOMER-MASTER.                                               
091000     CLOSE SALES-TRAN-OUT.                                                
091100     CLOSE SALES-SUMMARY-REPORT.                                          
091200 790-EXIT.                                                                
091300     EXIT.                                                                
